000100****************************************************************          
000200*                                                                         
000300* COPY CPJOBCTL                                                           
000400* SISTEMA LIMPDAT - LIMPIEZA Y CALIFICACION DE CALIDAD                    
000500* LAYOUT DEL REGISTRO DE CONTROL DE CORRIDA (JOBCTL-FILE)                 
000600* LARGO DE REGISTRO = 156 BYTES - UNO POR CORRIDA                         
000700*                                                                         
000800****************************************************************          
000900 01  REG-CONTROL-JOB.                                                     
001000* (01:23) CLAVE DE CORRIDA AAAAMMDDHHMMSS_SUFIJO(8)                       
001100     03  JOB-ID.                                                          
001200         05  JOB-ID-MARCA     PIC X(14).                                  
001300         05  JOB-ID-GUION     PIC X(01).                                  
001400         05  JOB-ID-SUFIJO    PIC X(08).                                  
001500* (24:40) NOMBRE DEL ARCHIVO DE ENTRADA RECIBIDO                          
001600     03  JOB-FILENAME         PIC X(40).                                  
001700* (64:09) TAMANO DEL ARCHIVO DE ENTRADA, EN BYTES                         
001800     03  JOB-FILE-SIZE        PIC 9(09).                                  
001900* (73:10) ESTADO DE LA CORRIDA                                            
002000     03  JOB-STATUS           PIC X(10).                                  
002100         88  JOB-ST-QUEUED      VALUE 'QUEUED'.                           
002200         88  JOB-ST-PROCESANDO  VALUE 'PROCESSING'.                       
002300         88  JOB-ST-COMPLETA    VALUE 'COMPLETE'.                         
002400         88  JOB-ST-FALLIDA     VALUE 'FAILED'.                           
002500* (83:03) AVANCE DE LA CORRIDA 0-100                                      
002600     03  JOB-PROGRESS         PIC 9(03).                                  
002700* (86:07) CANTIDAD DE FILAS EN LA SALIDA DEPURADA                         
002800     03  JOB-ROWS-COUNT       PIC 9(07).                                  
002900* (93:03) PUNTAJE FINAL DE CALIDAD, TRUNCADO 0-100                        
003000     03  JOB-QUALITY          PIC 9(03).                                  
003100* (96:60) MENSAJE DE ERROR - SOLO SI STATUS = FAILED                      
003200     03  JOB-ERROR-MSG        PIC X(60).                                  
003300* (156:01) RELLENO HASTA COMPLETAR LOS 156 BYTES                          
003400     03  FILLER               PIC X(01).                                  
