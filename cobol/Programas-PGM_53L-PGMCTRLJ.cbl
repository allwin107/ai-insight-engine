000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMCTRLJ.                                                 
000300 AUTHOR.        R. QUISPE FLORES.                                         
000400 INSTALLATION.  GERENCIA DE SISTEMAS - PROC. POR LOTES.                   
000500 DATE-WRITTEN.  28/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.                     
000800*                                                                         
000900****************************************************************          
001000*                                                                         
001100* SISTEMA:      LIMPDAT                                                   
001200* PROGRAMA:     PGMCTRLJ - CONTROLADOR DE LA CORRIDA DE LIMPIEZA          
001300*                                                                         
001400* OBJETIVO:     PROGRAMA PRINCIPAL DEL LOTE.  LEE EL REGISTRO DE          
001500*               CONTROL DE LA CORRIDA (JOBCTL-FILE), LO PONE EN           
001600*               PROCESO, LLAMA A PGMGENID SI HACE FALTA CLAVE,            
001700*               LLAMA A PGMVALID PARA ACEPTAR O RECHAZAR EL               
001800*               ARCHIVO RECIBIDO Y, SI ES VALIDO, LLAMA A PGMLIMPI        
001900*               PARA EJECUTAR TODA LA LIMPIEZA.  AL TERMINAR DEJA         
002000*               EL REGISTRO DE CONTROL EN COMPLETE O EN FAILED.           
002100*                                                                         
002200* SECUENCIA:    1) STATUS = PROCESSING                                    
002300*               2) SI FALTA JOB-ID, CALL PGMGENID                         
002400*               3) CALL PGMVALID - SI RECHAZA, STATUS=FAILED Y FIN        
002500*               4) CALL PGMLIMPI SOBRE BUSINESS-IN                        
002600*               5) STATUS = COMPLETE (O FAILED SI PGMLIMPI FALLA)         
002700*               6) REGRABA EL REGISTRO DE CONTROL EN JOBCTL-FILE          
002800*                                                                         
002900****************************************************************          
003000*                                                                         
003100* HISTORIAL DE MODIFICACIONES                                             
003200* ---------------------------                                             
003300* FECHA      PROGR.  TICKET     DESCRIPCION                               
003400* ---------- ------- ---------- --------------------------------          
003500* 28/03/1989 RQF     LOTE-003   VERSION INICIAL DEL CONTROLADOR.          
003600* 05/04/1989 RQF     LOTE-005   SE INCORPORA LA LLAMADA A PGMGENID        
003700*                      CUANDO EL REGISTRO LLEGA SIN JOB-ID.               
003800* 14/02/1994 CDP     LOTE-033   REVISION DE ESTANDAR DE RUTINAS           
003900*                         LLAMADAS - SIN CAMBIO FUNCIONAL.                
004000* 05/10/1998 MLE     LOTE-067   REVISION Y2K: SIN CAMPOS DE       Y2K099  
004100*                         FECHA PROPIOS - NO REQUIERE CAMBIOS.            
004200* 19/06/2000 MLE     LOTE-071   SE AGREGA JOB-PROGRESS AL 100 AL          
004300*                     CERRAR LA CORRIDA - PEDIDO DE OPERACIONES.          
004400* 27/06/2001 CDP     LOTE-079   SE AGREGA SECURITY Y BLOQUE DE            
004500*                         INSTALACION SEGUN NUEVO ESTANDAR.               
004600* 05/07/2002 CDP     LOTE-096   REVISION DE ESTANDAR - SE RESTAURA        
004700*                         LA ETIQUETA -I DE INICIO EN LOS PARRAFOS        
004800*                         DEL CONTROLADOR.  SIN CAMBIO FUNCIONAL.         
004900*                                                                         
005000****************************************************************          
005100*                                                                         
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400*                                                                         
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700*                                                                         
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000*                                                                         
006100     SELECT JOBCTL-FILE  ASSIGN TO DDJOBCTL                               
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         ACCESS MODE   IS SEQUENTIAL                                      
006400         FILE STATUS   IS FS-JOBCTL.                                      
006500*                                                                         
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800*                                                                         
006900* ---- ARCHIVO DE CONTROL DE CORRIDA (UN REGISTRO POR CORRIDA) ---        
007000 FD  JOBCTL-FILE                                                          
007100     LABEL RECORDS ARE STANDARD                                           
007200     RECORDING MODE IS F.                                                 
007300* COPY CPJOBCTL                                                           
007400 01  FS-REG-CONTROL-JOB           PIC X(156).                             
007500*                                                                         
007600 WORKING-STORAGE SECTION.                                                 
007700* =======================                                                 
007800*                                                                         
007900* COPY CPJOBCTL                                                           
008000* (SE EXPANDE AQUI PARA TRABAJAR EL REGISTRO DE CONTROL)                  
008100 01  WK-CONTROL-JOB.                                                      
008200     03  WK-JOB-ID.                                                       
008300         05  WK-JOB-ID-MARCA     PIC X(14).                               
008400         05  WK-JOB-ID-GUION     PIC X(01).                               
008500         05  WK-JOB-ID-SUFIJO    PIC X(08).                               
008600     03  WK-JOB-ID-R REDEFINES WK-JOB-ID                                  
008700         PIC X(23).                                                       
008800     03  WK-JOB-FILENAME     PIC X(40).                                   
008900     03  WK-JOB-FILE-SIZE    PIC 9(09).                                   
009000     03  WK-JOB-FILE-SIZE-R REDEFINES WK-JOB-FILE-SIZE                    
009100         PIC X(09).                                                       
009200     03  WK-JOB-STATUS       PIC X(10).                                   
009300         88  WK-JOB-ST-QUEUED         VALUE 'QUEUED'.                     
009400         88  WK-JOB-ST-PROCESANDO     VALUE 'PROCESSING'.                 
009500         88  WK-JOB-ST-COMPLETA       VALUE 'COMPLETE'.                   
009600         88  WK-JOB-ST-FALLIDA        VALUE 'FAILED'.                     
009700     03  WK-JOB-PROGRESS     PIC 9(03).                                   
009800     03  WK-JOB-ROWS-COUNT   PIC 9(07).                                   
009900     03  WK-JOB-QUALITY      PIC 9(03).                                   
010000     03  WK-JOB-QUALITY-R REDEFINES WK-JOB-QUALITY                        
010100         PIC X(03).                                                       
010200     03  WK-JOB-ERROR-MSG    PIC X(60).                                   
010300     03  FILLER              PIC X(01).                                   
010400*                                                                         
010500* ---- ESTADO DEL ARCHIVO DE CONTROL                                      
010600 77  FS-JOBCTL          PIC X(02)          VALUE SPACES.                  
010700         88  FS-JOBCTL-OK              VALUE '00'.                        
010800*                                                                         
010900* ---- AREAS DE COMUNICACION CON PGMVALID (POR LINKAGE) ----------        
011000 01  WS-COM-VALIDACION.                                                   
011100     03  WS-VAL-FILENAME     PIC X(40)          VALUE SPACES.             
011200     03  WS-VAL-FILE-SIZE    PIC 9(09) COMP-3   VALUE ZEROS.              
011300     03  WS-VAL-RESULTADO    PIC X(01)          VALUE 'N'.                
011400         88  WS-VAL-ES-VALIDO         VALUE 'S'.                          
011500         88  WS-VAL-NO-ES-VALIDO      VALUE 'N'.                          
011600     03  WS-VAL-MENSAJE      PIC X(60)          VALUE SPACES.             
011700*                                                                         
011800* ---- AREA DE COMUNICACION CON PGMGENID (POR LINKAGE) -----------        
011900 01  WS-COM-GENERACION.                                                   
012000     03  WS-GEN-JOB-ID       PIC X(23)          VALUE SPACES.             
012100*                                                                         
012200* ---- AREAS DE COMUNICACION CON PGMLIMPI (POR LINKAGE) ----------        
012300 01  WS-COM-LIMPIEZA.                                                     
012400     03  WS-LIM-NOMBRE-ARCH  PIC X(40)          VALUE SPACES.             
012500     03  WS-LIM-JOB-ID       PIC X(23)          VALUE SPACES.             
012600     03  WS-LIM-FILAS-SALIDA PIC 9(07)          VALUE ZEROS.              
012700     03  WS-LIM-CALIDAD      PIC 9(03)          VALUE ZEROS.              
012800     03  WS-LIM-RESULTADO    PIC X(01)          VALUE 'N'.                
012900         88  WS-LIM-LIMPIEZA-OK       VALUE 'S'.                          
013000         88  WS-LIM-LIMPIEZA-ERROR    VALUE 'N'.                          
013100     03  WS-LIM-MENSAJE      PIC X(60)          VALUE SPACES.             
013200*                                                                         
013300* ---- FILLER DE ALINEACION DE AREA DE TRABAJO -------------------        
013400 01  FILLER               PIC X(20)          VALUE SPACES.                
013500*                                                                         
013600 PROCEDURE DIVISION.                                                      
013700*                                                                         
013800 0000-CONTROLAR-CORRIDA-I.                                                
013900*                                                                         
014000     OPEN I-O JOBCTL-FILE.                                                
014100     IF NOT FS-JOBCTL-OK                                                  
014200         DISPLAY 'PGMCTRLJ - ERROR ABRIENDO JOBCTL-FILE: '                
014300             FS-JOBCTL                                                    
014400         GOBACK                                                           
014500     END-IF.                                                              
014600*                                                                         
014700     READ JOBCTL-FILE INTO WK-CONTROL-JOB.                                
014800     IF NOT FS-JOBCTL-OK                                                  
014900         DISPLAY 'PGMCTRLJ - ERROR LEYENDO JOBCTL-FILE: '                 
015000             FS-JOBCTL                                                    
015100         CLOSE JOBCTL-FILE                                                
015200         GOBACK                                                           
015300     END-IF.                                                              
015400*                                                                         
015500     SET WK-JOB-ST-PROCESANDO TO TRUE.                                    
015600     MOVE ZEROS TO WK-JOB-PROGRESS.                                       
015700*                                                                         
015800     IF WK-JOB-ID-MARCA = SPACES                                          
015900         PERFORM 1000-GENERAR-JOB-ID-I THRU 1000-GENERAR-JOB-ID-F         
016000     END-IF.                                                              
016100*                                                                         
016200     PERFORM 2000-VALIDAR-ARCHIVO-I THRU 2000-VALIDAR-ARCHIVO-F.          
016300*                                                                         
016400     IF WK-JOB-ST-PROCESANDO                                              
016500         PERFORM 3000-LIMPIAR-ARCHIVO-I                                   
016600             THRU 3000-LIMPIAR-ARCHIVO-F                                  
016700     END-IF.                                                              
016800*                                                                         
016900     PERFORM 9000-CERRAR-CORRIDA-I THRU 9000-CERRAR-CORRIDA-F.            
017000*                                                                         
017100     CLOSE JOBCTL-FILE.                                                   
017200     GOBACK.                                                              
017300*                                                                         
017400 0000-CONTROLAR-CORRIDA-F.  EXIT.                                         
017500*                                                                         
017600* ---- ARMA UNA CLAVE DE CORRIDA CUANDO EL REGISTRO LLEGA VACIO --        
017700 1000-GENERAR-JOB-ID-I.                                                   
017800*                                                                         
017900     MOVE SPACES TO WS-COM-GENERACION.                                    
018000     CALL 'PGMGENID' USING WS-COM-GENERACION.                             
018100     MOVE WS-GEN-JOB-ID TO WK-JOB-ID-R.                                   
018200*                                                                         
018300 1000-GENERAR-JOB-ID-F.  EXIT.                                            
018400*                                                                         
018500* ---- COMPUERTA DE ACEPTACION DEL ARCHIVO RECIBIDO --------------        
018600 2000-VALIDAR-ARCHIVO-I.                                                  
018700*                                                                         
018800     MOVE WK-JOB-FILENAME   TO WS-VAL-FILENAME.                           
018900     MOVE WK-JOB-FILE-SIZE  TO WS-VAL-FILE-SIZE.                          
019000     CALL 'PGMVALID' USING WS-COM-VALIDACION.                             
019100*                                                                         
019200     IF WS-VAL-NO-ES-VALIDO                                               
019300         SET WK-JOB-ST-FALLIDA TO TRUE                                    
019400         MOVE WS-VAL-MENSAJE TO WK-JOB-ERROR-MSG                          
019500     END-IF.                                                              
019600*                                                                         
019700 2000-VALIDAR-ARCHIVO-F.  EXIT.                                           
019800*                                                                         
019900* ---- EJECUTA EL LOTE COMPLETO DE LIMPIEZA SOBRE EL ARCHIVO -----        
020000 3000-LIMPIAR-ARCHIVO-I.                                                  
020100*                                                                         
020200     MOVE WK-JOB-FILENAME  TO WS-LIM-NOMBRE-ARCH.                         
020300     MOVE WK-JOB-ID-R      TO WS-LIM-JOB-ID.                              
020400     CALL 'PGMLIMPI' USING WS-COM-LIMPIEZA.                               
020500*                                                                         
020600     IF WS-LIM-LIMPIEZA-OK                                                
020700         SET WK-JOB-ST-COMPLETA TO TRUE                                   
020800         MOVE 100 TO WK-JOB-PROGRESS                                      
020900         MOVE WS-LIM-FILAS-SALIDA TO WK-JOB-ROWS-COUNT                    
021000         MOVE WS-LIM-CALIDAD      TO WK-JOB-QUALITY                       
021100     ELSE                                                                 
021200         SET WK-JOB-ST-FALLIDA TO TRUE                                    
021300         MOVE WS-LIM-MENSAJE TO WK-JOB-ERROR-MSG                          
021400     END-IF.                                                              
021500*                                                                         
021600 3000-LIMPIAR-ARCHIVO-F.  EXIT.                                           
021700*                                                                         
021800* ---- REGRABA EL REGISTRO DE CONTROL CON EL RESULTADO FINAL -----        
021900 9000-CERRAR-CORRIDA-I.                                                   
022000*                                                                         
022100     REWRITE FS-REG-CONTROL-JOB FROM WK-CONTROL-JOB.                      
022200     IF NOT FS-JOBCTL-OK                                                  
022300         DISPLAY 'PGMCTRLJ - ERROR REGRABANDO JOBCTL-FILE: '              
022400             FS-JOBCTL                                                    
022500     END-IF.                                                              
022600*                                                                         
022700 9000-CERRAR-CORRIDA-F.  EXIT.                                            
