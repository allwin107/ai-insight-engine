000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMLIMPI.                                                 
000300 AUTHOR.        C. DEL PINO.                                              
000400 INSTALLATION.  GERENCIA DE SISTEMAS - PROC. POR LOTES.                   
000500 DATE-WRITTEN.  02/05/1990.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.                     
000800*                                                                         
000900****************************************************************          
001000*                                                                         
001100* SISTEMA:      LIMPDAT                                                   
001200* PROGRAMA:     PGMLIMPI - LIMPIEZA Y CALIFICACION DE CALIDAD             
001300*                                                                         
001400* OBJETIVO:     RECIBE POR LINKAGE EL NOMBRE DEL ARCHIVO DE               
001500*               ENTRADA YA VALIDADO Y EL JOB-ID DE LA CORRIDA.            
001600*               CARGA BUSINESS-IN EN TABLA DE MEMORIA, CALIFICA LA        
001700*               CALIDAD INICIAL, RELLENA VALORES AUSENTES, ACOTA          
001800*               VALORES EXTREMOS, APLICA LAS REGLAS DE NEGOCIO            
001900*               MONTOS Y CANTIDADES, ELIMINA FILAS DUPLICADAS Y           
002000*               CALIFICA LA CALIDAD FINAL.  ESCRIBE CLEANED-OUT           
002100*               LOS DATOS DEPURADOS Y CLEANLOG-OUT CON LA BITACORA        
002200*               DE ACCIONES REALIZADAS.                                   
002300*                                                                         
002400* REGLAS:       1) EN COLUMNAS DE MONTO (REVENUE, PRICE) LOS              
002500*                  NEGATIVOS SE PONEN EN CERO.                            
002600*               2) EN LA COLUMNA QUANTITY LOS VALORES CENTINELA           
002700*                  00999/09999/99999 SE REEMPLAZAN POR LA MEDIANA.        
002800*               3) FALTANTES NUMERICOS SE RELLENAN CON LA MEDIA;          
002900*                  FALTANTES DE TEXTO/BOOLEANO CON LA MODA.               
003000*               4) EXTREMOS SE ACOTAN POR RANGO INTERCUARTIL.             
003100*               5) FILAS IDENTICAS REPETIDAS SE ELIMINAN, DEJANDO         
003200*                  SOLO LA PRIMERA OCURRENCIA.                            
003300*                                                                         
003400* LLAMADA:      CALL 'PGMLIMPI' USING LK-LIMPIEZA                         
003500*                                                                         
003600****************************************************************          
003700*                                                                         
003800* HISTORIAL DE MODIFICACIONES                                             
003900* ---------------------------                                             
004000* FECHA      PROGR.  TICKET     DESCRIPCION                               
004100* ---------- ------- ---------- --------------------------------          
004200* 02/05/1990 CDP     LOTE-009   VERSION INICIAL - CARGA, MEDIA Y          
004300*                      ACOTAMIENTO DE EXTREMOS POR RANGO INTERC.          
004400* 19/11/1990 CDP     LOTE-014   SE AGREGAN LAS REGLAS DE                  
004500*                      MONTOS Y CANTIDADES (VALORES CENTINELA).           
004600* 07/04/1992 MLE     LOTE-021   SE AGREGA ELIMINACION DE FILAS            
004700*                      DUPLICADAS AL FINAL DEL PROCESO.                   
004800* 23/08/1993 RQF     LOTE-027   SE REVISA EL CALCULO DE                   
004900*                      PERCENTILES CON INTERPOLACION LINEAL.              
005000* 14/02/1994 CDP     LOTE-033   REVISION DE ESTANDAR DE PROGRAMAS         
005100*                      POR LOTES - SIN CAMBIO FUNCIONAL.                  
005200* 05/10/1998 MLE     LOTE-067   REVISION Y2K: SIN CAMPOS DE       Y2K099  
005300*                      FECHA EN ESTE PROGRAMA - SIN IMPACTO.              
005400* 30/06/2000 RQF     LOTE-075   SE AGREGA EL PUNTAJE DE CALIDAD           
005500*                      FINAL Y EL DELTA DE MEJORA A LA BITACORA.          
005600* 27/06/2001 CDP     LOTE-079   SE AJUSTA REDONDEO A 2                    
005700*                      LOS LIMITES DEL RANGO INTERCUARTIL.                
005800* 14/09/2001 MLE     LOTE-091   EL TOTAL DE DUPLICADOS RETIRADOS          
005900*                      SE CALCULA POR DIFERENCIA DE FILAS ANTES/          
006000*                      DESPUES DE COMPACTAR, YA QUE UNA FILA              
006100*                      MARCADA EN UNA CALIFICACION ANTERIOR NO SE         
006200*                      VOLVIA A CONTAR EN 7000-ELIMINAR-DUPLIC.           
006300* 02/11/2001 RQF     LOTE-092   SE REDONDEA QUANTITY AL ACOTAR            
006400*                      EXTREMOS - EL MOVE DIRECTO TRUNCABA LOS            
006500*                      DECIMALES DEL LIMITE INTER-CUARTIL.                
006600* 02/11/2001 RQF     LOTE-093   SE REDONDEA EL PUNTAJE DE CALIDAD         
006700*                      A 1 DECIMAL ANTES DE EDITAR LA BITACORA.           
006800* 18/03/2002 CDP     LOTE-094   EL PIE DE LA BITACORA AHORA ARMA          
006900*                      LOS TOTALES DE CONTROL DEL LOTE: FILAS DE          
007000*                      ENTRADA Y SALIDA, CALIDAD ANTES/DESPUES Y          
007100*                      LA MEJORA.  SE AGREGA WS-CANT-FILAS-INICIAL        
007200*                      PORQUE 7000-ELIMINAR-DUPLIC PISABA EL              
007300*                      CONTADOR DE FILAS DE ENTRADA AL COMPACTAR.         
007400* 18/03/2002 CDP     LOTE-095   1850-LOG-ESQUEMA-INFERIDO AHORA           
007500*                      CLASIFICA EL TIPO DE CADA COLUMNA Y CALCULA        
007600*                      MINIMO/MAXIMO/MEDIA/DESVIO ESTANDAR DE LAS         
007700*                      COLUMNAS NUMERICAS Y LA CARDINALIDAD DE LA         
007800*                      COLUMNA DE CATEGORIA, PARA LA BITACORA.            
007900* 05/07/2002 CDP     LOTE-096   REVISION DE ESTANDAR - SE ELIMINA         
008000*                      EL USO DE GO TO COMO SALIDA ANTICIPADA EN          
008100*                      LOS PARRAFOS DE IMPUTACION, ACOTAMIENTO Y          
008200*                      ESTADISTICAS, INVIRTIENDO LA CONDICION DE          
008300*                      GUARDA; SE RESTAURA LA ETIQUETA -I DE              
008400*                      INICIO EN TODOS LOS PARRAFOS.  SIN CAMBIO          
008500*                      FUNCIONAL.                                         
008600*                                                                         
008700****************************************************************          
008800*                                                                         
008900 ENVIRONMENT DIVISION.                                                    
009000 CONFIGURATION SECTION.                                                   
009100*                                                                         
009200 SPECIAL-NAMES.                                                           
009300     C01 IS TOP-OF-FORM.                                                  
009400*                                                                         
009500 INPUT-OUTPUT SECTION.                                                    
009600 FILE-CONTROL.                                                            
009700     SELECT BUSINESS-IN  ASSIGN TO DDNEGENT                               
009800         ORGANIZATION IS SEQUENTIAL                                       
009900         FILE STATUS  IS FS-NEGENT.                                       
010000     SELECT CLEANED-OUT  ASSIGN TO DDNEGSAL                               
010100         ORGANIZATION IS SEQUENTIAL                                       
010200         FILE STATUS  IS FS-NEGSAL.                                       
010300     SELECT CLEANLOG-OUT ASSIGN TO DDBITLOG                               
010400         ORGANIZATION IS SEQUENTIAL                                       
010500         FILE STATUS  IS FS-BITLOG.                                       
010600*                                                                         
010700 DATA DIVISION.                                                           
010800 FILE SECTION.                                                            
010900*                                                                         
011000* ---- ARCHIVO DE ENTRADA DE REGISTROS DE NEGOCIO ----------------        
011100 FD  BUSINESS-IN                                                          
011200     LABEL RECORDS ARE STANDARD                                           
011300     RECORDING MODE IS F.                                                 
011400* COPY CPBUSREG                                                           
011500 01  FS-REG-NEGOCIO-IN            PIC X(62).                              
011600*                                                                         
011700* ---- ARCHIVO DE SALIDA DE REGISTROS DEPURADOS ------------------        
011800 FD  CLEANED-OUT                                                          
011900     LABEL RECORDS ARE STANDARD                                           
012000     RECORDING MODE IS F.                                                 
012100* COPY CPBUSREG                                                           
012200 01  FS-REG-NEGOCIO-OUT           PIC X(62).                              
012300*                                                                         
012400* ---- ARCHIVO DE BITACORA DE LIMPIEZA (IMPRESION) ---------------        
012500 FD  CLEANLOG-OUT                                                         
012600     LABEL RECORDS ARE STANDARD                                           
012700     RECORDING MODE IS F.                                                 
012800* COPY CPLOGREG                                                           
012900 01  FS-REG-LOG-OUT               PIC X(132).                             
013000*                                                                         
013100 WORKING-STORAGE SECTION.                                                 
013200* =======================                                                 
013300*                                                                         
013400* COPY CPBUSREG                                                           
013500* (SE EXPANDE AQUI PARA CONSTRUIR UNA FILA DE TRABAJO SUELTA)             
013600 01  WK-REGISTRO.                                                         
013700     03  WK-ID             PIC X(08).                                     
013800     03  WK-CATEGORY       PIC X(10).                                     
013900     03  WK-REVENUE        PIC S9(9)V99.                                  
014000     03  WK-REVENUE-R REDEFINES WK-REVENUE                                
014100         PIC X(11).                                                       
014200     03  WK-QUANTITY       PIC 9(05).                                     
014300     03  WK-QUANTITY-R REDEFINES WK-QUANTITY                              
014400         PIC X(05).                                                       
014500     03  WK-PRICE          PIC S9(7)V99.                                  
014600     03  WK-PRICE-R REDEFINES WK-PRICE                                    
014700         PIC X(09).                                                       
014800     03  WK-ACTIVE         PIC X(01).                                     
014900     03  FILLER            PIC X(18).                                     
015000*                                                                         
015100* COPY CPLOGREG                                                           
015200* (SE EXPANDE AQUI PARA ARMAR CADA LINEA DE LA BITACORA)                  
015300 01  WK-LINEA-LOG.                                                        
015400     03  WK-LOG-CTL-FORM   PIC X(01)   VALUE SPACE.                       
015500     03  WK-LOG-ACTION     PIC X(40)   VALUE SPACES.                      
015600     03  FILLER            PIC X(01)   VALUE SPACE.                       
015700     03  WK-LOG-DETAILS    PIC X(70)   VALUE SPACES.                      
015800     03  FILLER            PIC X(01)   VALUE SPACE.                       
015900     03  WK-LOG-CONF       PIC X(10)   VALUE SPACES.                      
016000     03  FILLER            PIC X(09)   VALUE SPACES.                      
016100*                                                                         
016200* ---- ESTADOS DE ARCHIVO                                                 
016300 77  FS-NEGENT          PIC XX      VALUE SPACES.                         
016400 77  FS-NEGSAL          PIC XX      VALUE SPACES.                         
016500 77  FS-BITLOG          PIC XX      VALUE SPACES.                         
016600*                                                                         
016700* ---- CONSTANTES DEL LOTE                                                
016800 01  WS-CONSTANTES.                                                       
016900     03  WS-MAX-FILAS      PIC 9(04) COMP     VALUE 1000.                 
017000     03  WS-CENTINELA-1    PIC 9(05)          VALUE 00999.                
017100     03  WS-CENTINELA-2    PIC 9(05)          VALUE 09999.                
017200     03  WS-CENTINELA-3    PIC 9(05)          VALUE 99999.                
017300*                                                                         
017400* ---- TABLA DE TRABAJO CON TODAS LAS FILAS DE LA CORRIDA --------        
017500 01  WS-TABLA-REGISTROS.                                                  
017600     03  WS-FILA OCCURS 1000 TIMES.                                       
017700         05  WS-F-ID            PIC X(08).                                
017800         05  WS-F-ID-FALTA      PIC X(01)  VALUE 'N'.                     
017900         05  WS-F-CATEGORY      PIC X(10).                                
018000         05  WS-F-CATEGORY-FALTA PIC X(01) VALUE 'N'.                     
018100         05  WS-F-REVENUE       PIC S9(9)V99.                             
018200         05  WS-F-REVENUE-FALTA PIC X(01) VALUE 'N'.                      
018300         05  WS-F-QUANTITY      PIC 9(05).                                
018400         05  WS-F-QUANTITY-FALTA PIC X(01) VALUE 'N'.                     
018500         05  WS-F-PRICE         PIC S9(7)V99.                             
018600         05  WS-F-PRICE-FALTA   PIC X(01) VALUE 'N'.                      
018700         05  WS-F-ACTIVE        PIC X(01).                                
018800         05  WS-F-ACTIVE-FALTA  PIC X(01) VALUE 'N'.                      
018900         05  WS-F-BORRAR        PIC X(01) VALUE 'N'.                      
019000             88  WS-F-ES-DUPLICADO       VALUE 'S'.                       
019100*                                                                         
019200* ---- ARREGLO AUXILIAR PARA ORDENAR Y CALCULAR PERCENTILES ------        
019300 01  WS-TABLA-ORDEN.                                                      
019400     03  WS-ORD-VALOR OCCURS 1000 TIMES                                   
019500         PIC S9(9)V99 COMP-3.                                             
019600 77  WS-ORD-CANT        PIC 9(04) COMP     VALUE ZEROS.                   
019700 77  WS-ORD-TEMP        PIC S9(9)V99 COMP-3 VALUE ZEROS.                  
019800*                                                                         
019900* ---- SUBSCRIPTOS E INDICES DE TRABAJO                                   
020000 77  WS-IX-FILA         PIC 9(04) COMP     VALUE ZEROS.                   
020100 77  WS-IX-COMPARA      PIC 9(04) COMP     VALUE ZEROS.                   
020200 77  WS-IX-EXT          PIC 9(04) COMP     VALUE ZEROS.                   
020300 77  WS-IX-INT          PIC 9(04) COMP     VALUE ZEROS.                   
020400 77  WS-CANT-FILAS      PIC 9(04) COMP     VALUE ZEROS.                   
020500* (LOTE-094 - SE CONSERVA LA CANTIDAD DE FILAS CARGADAS PORQUE            
020600* WS-CANT-FILAS SE PISA EN 7000-ELIMINAR-DUPLIC AL COMPACTAR)             
020700 77  WS-CANT-FILAS-INICIAL PIC 9(04) COMP  VALUE ZEROS.                   
020800 77  WS-BANDERA-IGUAL   PIC X              VALUE 'N'.                     
020900         88  WS-BANDERA-ES-IGUAL       VALUE 'S'.                         
021000*                                                                         
021100* ---- CONTADORES DE CELDAS Y CALIDAD DE DATOS                            
021200 01  WS-CALIDAD-DATOS.                                                    
021300     03  WS-CANT-COLUMNAS  PIC 9(02) COMP     VALUE 6.                    
021400     03  WS-FALTA-CANT     PIC 9(07) COMP     VALUE ZEROS.                
021500     03  WS-DUP-CANT       PIC 9(05) COMP     VALUE ZEROS.                
021600     03  WS-TOTAL-CELDAS   PIC 9(09) COMP     VALUE ZEROS.                
021700     03  WS-PORC-FALTA     PIC S9(3)V99 COMP-3 VALUE ZEROS.               
021800     03  WS-PORC-DUP       PIC S9(3)V99 COMP-3 VALUE ZEROS.               
021900     03  WS-COMPLETITUD    PIC S9(3)V99 COMP-3 VALUE ZEROS.               
022000     03  WS-UNICIDAD       PIC S9(3)V99 COMP-3 VALUE ZEROS.               
022100     03  WS-CALIDAD-SCORE  PIC S9(3)V99 COMP-3 VALUE ZEROS.               
022200     03  WS-CALIDAD-ANTES  PIC S9(3)V99 COMP-3 VALUE ZEROS.               
022300     03  WS-CALIDAD-DESPUES PIC S9(3)V99 COMP-3 VALUE ZEROS.              
022400     03  WS-CALIDAD-DELTA  PIC S9(3)V99 COMP-3 VALUE ZEROS.               
022500*                                                                         
022600* ---- CAMPO DE REDONDEO A 1 DECIMAL PARA IMPRIMIR CALIDAD -------        
022700* (LOTE-093 - WS-CALIDAD-xxx TIENE 2 DECIMALES, LA BITACORA SOLO          
022800* MUESTRA 1; SE REDONDEA AQUI ANTES DE MOVER AL CAMPO EDITADO)            
022900 77  WS-CALIDAD-RED     PIC S9(3)V9 COMP-3 VALUE ZEROS.                   
023000*                                                                         
023100* ---- ACUMULADORES DE CONTROL PARA EL TRAILER DEL REPORTE                
023200 01  WS-TOTALES-LOTE.                                                     
023300     03  WS-TOT-IMPUTADOS  PIC 9(07) COMP     VALUE ZEROS.                
023400     03  WS-TOT-CAPADOS    PIC 9(07) COMP     VALUE ZEROS.                
023500     03  WS-TOT-REGLAS     PIC 9(07) COMP     VALUE ZEROS.                
023600     03  WS-TOT-DUP-ELIM   PIC 9(05) COMP     VALUE ZEROS.                
023700*                                                                         
023800* ---- AREAS DE TRABAJO PARA CALCULO DE MEDIA -------------------         
023900 01  WS-AREA-MEDIA.                                                       
024000     03  WS-MEDIA-SUMA     PIC S9(11)V99 COMP-3 VALUE ZEROS.              
024100     03  WS-MEDIA-CANT     PIC 9(05) COMP     VALUE ZEROS.                
024200     03  WS-MEDIA-VALOR    PIC S9(9)V99 COMP-3 VALUE ZEROS.               
024300     03  WS-CANT-RELLENADOS PIC 9(05) COMP    VALUE ZEROS.                
024400*                                                                         
024500* ---- AREAS DE TRABAJO PARA CALCULO DE PERCENTILES/MEDIANA ------        
024600 01  WS-AREA-PERCENTIL.                                                   
024700     03  WS-PCT-P          PIC 9V9999 COMP-3  VALUE ZEROS.                
024800     03  WS-PCT-RANGO      PIC 9(04)V9999 COMP-3 VALUE ZEROS.             
024900     03  WS-PCT-RANGO-BAJO PIC 9(04) COMP     VALUE ZEROS.                
025000     03  WS-PCT-RANGO-ALTO PIC 9(04) COMP     VALUE ZEROS.                
025100     03  WS-PCT-FRACCION   PIC 9V9999 COMP-3  VALUE ZEROS.                
025200     03  WS-PCT-RESULTADO  PIC S9(9)V99 COMP-3 VALUE ZEROS.               
025300     03  WS-Q1             PIC S9(9)V99 COMP-3 VALUE ZEROS.               
025400     03  WS-Q3             PIC S9(9)V99 COMP-3 VALUE ZEROS.               
025500     03  WS-RIC            PIC S9(9)V99 COMP-3 VALUE ZEROS.               
025600     03  WS-LIM-INFERIOR   PIC S9(9)V99 COMP-3 VALUE ZEROS.               
025700     03  WS-LIM-SUPERIOR   PIC S9(9)V99 COMP-3 VALUE ZEROS.               
025800     03  WS-MEDIANA-CANT   PIC 9(05) COMP     VALUE ZEROS.                
025900     03  WS-CANT-CAPADOS   PIC 9(05) COMP     VALUE ZEROS.                
026000     03  WS-CANT-CORREGIDOS PIC 9(05) COMP    VALUE ZEROS.                
026100*                                                                         
026200* ---- AREA DE TRABAJO PARA ESTADISTICAS DE COLUMNAS NUMERICAS ---        
026300* (LOTE-095 - MINIMO/MAXIMO/MEDIA/DESVIO DEL ESQUEMA INFERIDO)            
026400 01  WS-AREA-STATS.                                                       
026500     03  WS-STAT-CANT      PIC 9(05) COMP     VALUE ZEROS.                
026600     03  WS-STAT-MIN       PIC S9(9)V99 COMP-3 VALUE ZEROS.               
026700     03  WS-STAT-MAX       PIC S9(9)V99 COMP-3 VALUE ZEROS.               
026800     03  WS-STAT-SUMA      PIC S9(11)V99 COMP-3 VALUE ZEROS.              
026900     03  WS-STAT-SUMA-CUAD PIC S9(15)V99 COMP-3 VALUE ZEROS.              
027000     03  WS-STAT-MEDIA     PIC S9(9)V99 COMP-3 VALUE ZEROS.               
027100     03  WS-STAT-DESVIO    PIC S9(9)V99 COMP-3 VALUE ZEROS.               
027200*                                                                         
027300* ---- AREA DE TRABAJO PARA RAIZ CUADRADA POR NEWTON-RAPHSON -----        
027400* (LOTE-095 - EL DESVIO ESTANDAR REQUIERE RAIZ CUADRADA; NO SE            
027500* USAN FUNCIONES INTRINSECAS EN ESTE LOTE, SE ITERA A MANO)               
027600 01  WS-AREA-RAIZ.                                                        
027700     03  WS-RAIZ-RADICANDO PIC S9(9)V99 COMP-3 VALUE ZEROS.               
027800     03  WS-RAIZ-X         PIC S9(9)V9(4) COMP-3 VALUE ZEROS.             
027900     03  WS-RAIZ-X-ANT     PIC S9(9)V9(4) COMP-3 VALUE ZEROS.             
028000     03  WS-RAIZ-ITER      PIC 9(02) COMP      VALUE ZEROS.               
028100*                                                                         
028200* ---- TABLA DE FRECUENCIAS PARA CALCULO DE MODA                          
028300 01  WS-TABLA-MODA.                                                       
028400     03  WS-MODA-ELEM OCCURS 100 TIMES.                                   
028500         05  WS-MODA-VALOR    PIC X(10)  VALUE SPACES.                    
028600         05  WS-MODA-CANT     PIC 9(05) COMP VALUE ZEROS.                 
028700 77  WS-MODA-DISTINTOS  PIC 9(03) COMP     VALUE ZEROS.                   
028800 77  WS-MODA-GANADORA   PIC X(10)          VALUE SPACES.                  
028900 77  WS-MODA-TOPE       PIC 9(05) COMP     VALUE ZEROS.                   
029000 77  WS-MODA-ENCONTRADA PIC X              VALUE 'N'.                     
029100         88  WS-MODA-YA-EXISTE        VALUE 'S'.                          
029200*                                                                         
029300* ---- AREAS DE EDICION PARA LA BITACORA DE LIMPIEZA                      
029400 01  WS-AREAS-EDICION.                                                    
029500     03  WS-ED-CANT-7      PIC ZZZZZZ9.                                   
029600     03  WS-ED-CANT-5      PIC ZZZZ9.                                     
029700     03  WS-ED-MONEDA      PIC -ZZZZZZZZZ9.99.                            
029800     03  WS-ED-MONEDA-2    PIC -ZZZZZZZZZ9.99.                            
029900     03  WS-ED-CALIDAD     PIC ZZ9.9.                                     
030000     03  WS-ED-CALIDAD-2   PIC ZZ9.9.                                     
030100     03  WS-ED-DELTA       PIC +ZZ9.9.                                    
030200     03  WS-ED-CANT-7-2    PIC ZZZZZZ9.                                   
030300*                                                                         
030400* ---- PARAMETROS DE LA RUTINA COMPARTIDA DE BITACORA DE CAMPO            
030500 01  WS-IMP-CAMPO.                                                        
030600     03  WS-IMP-ACCION     PIC X(24)          VALUE SPACES.               
030700     03  WS-IMP-NOMBRE     PIC X(10)          VALUE SPACES.               
030800     03  WS-IMP-CANT       PIC 9(05) COMP     VALUE ZEROS.                
030900     03  WS-IMP-CONF       PIC X(10)          VALUE SPACES.               
031000*                                                                         
031100* ---- FILLER DE ALINEACION DE AREA DE TRABAJO                            
031200 01  FILLER             PIC X(20)          VALUE SPACES.                  
031300*                                                                         
031400 LINKAGE SECTION.                                                         
031500* ================                                                        
031600 01  LK-LIMPIEZA.                                                         
031700* (01:40) NOMBRE DEL ARCHIVO DE ENTRADA YA VALIDADO                       
031800     03  LK-NOMBRE-ARCHIVO   PIC X(40).                                   
031900* (41:23) JOB-ID DE LA CORRIDA (PARA EL ENCABEZADO DEL LOG)               
032000     03  LK-JOB-ID           PIC X(23).                                   
032100* (64:07) FILAS ESCRITAS EN CLEANED-OUT (DEVUELTO AL LLAMADOR)            
032200     03  LK-FILAS-SALIDA     PIC 9(07).                                   
032300* (71:03) PUNTAJE FINAL DE CALIDAD, TRUNCADO 0-100                        
032400     03  LK-CALIDAD-FINAL    PIC 9(03).                                   
032500* (74:01) RESULTADO DEL PROCESO                                           
032600     03  LK-RESULTADO-LIMP   PIC X(01).                                   
032700         88  LK-LIMPIEZA-OK          VALUE 'S'.                           
032800         88  LK-LIMPIEZA-ERROR       VALUE 'N'.                           
032900* (75:60) MENSAJE DE ERROR - SOLO SI HUBO ERROR                           
033000     03  LK-MENSAJE-LIMP     PIC X(60).                                   
033100*                                                                         
033200 PROCEDURE DIVISION USING LK-LIMPIEZA.                                    
033300*                                                                         
033400 0000-CONTROLAR-LIMPIEZA-I.                                               
033500*                                                                         
033600     SET LK-LIMPIEZA-OK    TO TRUE.                                       
033700     MOVE SPACES           TO LK-MENSAJE-LIMP.                            
033800     MOVE ZEROS            TO LK-FILAS-SALIDA LK-CALIDAD-FINAL.           
033900     MOVE ZEROS            TO WS-CANT-FILAS.                              
034000*                                                                         
034100     OPEN OUTPUT CLEANLOG-OUT.                                            
034200     PERFORM 1900-ESCRIBIR-ENCABEZADO-I                                   
034300         THRU 1900-ESCRIBIR-ENCABEZADO-F.                                 
034400*                                                                         
034500     PERFORM 1000-CARGAR-ARCHIVO-I THRU 1000-CARGAR-ARCHIVO-F.            
034600*                                                                         
034700     IF LK-LIMPIEZA-OK                                                    
034800         PERFORM 3000-CALIFICAR-CALIDAD-I                                 
034900             THRU 3000-CALIFICAR-CALIDAD-F                                
035000         MOVE WS-CALIDAD-SCORE TO WS-CALIDAD-ANTES                        
035100         PERFORM 1950-LOG-CALIDAD-INICIAL-I                               
035200             THRU 1950-LOG-CALIDAD-INICIAL-F                              
035300         PERFORM 4000-IMPUTAR-FALTANTES-I                                 
035400             THRU 4000-IMPUTAR-FALTANTES-F                                
035500         PERFORM 5000-TRATAR-EXTREMOS-I                                   
035600             THRU 5000-TRATAR-EXTREMOS-F                                  
035700         PERFORM 6000-APLICAR-REGLAS-I                                    
035800             THRU 6000-APLICAR-REGLAS-F                                   
035900         PERFORM 7000-ELIMINAR-DUPLIC-I                                   
036000             THRU 7000-ELIMINAR-DUPLIC-F                                  
036100         PERFORM 3000-CALIFICAR-CALIDAD-I                                 
036200             THRU 3000-CALIFICAR-CALIDAD-F                                
036300         MOVE WS-CALIDAD-SCORE TO WS-CALIDAD-DESPUES                      
036400         PERFORM 1960-LOG-CALIDAD-FINAL-I                                 
036500             THRU 1960-LOG-CALIDAD-FINAL-F                                
036600         PERFORM 9000-ESCRIBIR-SALIDA-I                                   
036700             THRU 9000-ESCRIBIR-SALIDA-F                                  
036800     END-IF.                                                              
036900*                                                                         
037000     PERFORM 9900-ESCRIBIR-TRAILER-I THRU 9900-ESCRIBIR-TRAILER-F.        
037100     CLOSE CLEANLOG-OUT.                                                  
037200*                                                                         
037300 0000-CONTROLAR-LIMPIEZA-F.  EXIT.                                        
037400*                                                                         
037500* ---- ENCABEZADO DE LA BITACORA (TITULO Y JOB-ID) ---------------        
037600 1900-ESCRIBIR-ENCABEZADO-I.                                              
037700*                                                                         
037800     MOVE SPACES TO WK-LINEA-LOG.                                         
037900     MOVE '1' TO WK-LOG-CTL-FORM.                                         
038000     MOVE 'LIMPDAT - BITACORA DE LIMPIEZA DE DATOS'                       
038100         TO WK-LOG-ACTION.                                                
038200     STRING 'JOB-ID: ' DELIMITED BY SIZE                                  
038300         LK-JOB-ID  DELIMITED BY SIZE                                     
038400         INTO WK-LOG-DETAILS.                                             
038500     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
038600*                                                                         
038700 1900-ESCRIBIR-ENCABEZADO-F.  EXIT.                                       
038800*                                                                         
038900* ---- REGISTRA EN LA BITACORA LA CALIDAD INICIAL                         
039000 1950-LOG-CALIDAD-INICIAL-I.                                              
039100*                                                                         
039200     COMPUTE WS-CALIDAD-RED ROUNDED = WS-CALIDAD-ANTES.                   
039300     MOVE WS-CALIDAD-RED TO WS-ED-CALIDAD.                                
039400     MOVE SPACES TO WK-LINEA-LOG.                                         
039500     MOVE 'INITIAL DATA QUALITY' TO WK-LOG-ACTION.                        
039600     STRING WS-ED-CALIDAD DELIMITED BY SIZE                               
039700         '/100' DELIMITED BY SIZE                                         
039800         INTO WK-LOG-DETAILS.                                             
039900     MOVE 'HIGH' TO WK-LOG-CONF.                                          
040000     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
040100*                                                                         
040200 1950-LOG-CALIDAD-INICIAL-F.  EXIT.                                       
040300*                                                                         
040400* ---- REGISTRA EN LA BITACORA LA CALIDAD FINAL Y LA MEJORA               
040500 1960-LOG-CALIDAD-FINAL-I.                                                
040600*                                                                         
040700     COMPUTE WS-CALIDAD-RED ROUNDED = WS-CALIDAD-DESPUES.                 
040800     MOVE WS-CALIDAD-RED TO WS-ED-CALIDAD.                                
040900     MOVE SPACES TO WK-LINEA-LOG.                                         
041000     MOVE 'FINAL DATA QUALITY' TO WK-LOG-ACTION.                          
041100     STRING WS-ED-CALIDAD DELIMITED BY SIZE                               
041200         '/100' DELIMITED BY SIZE                                         
041300         INTO WK-LOG-DETAILS.                                             
041400     MOVE 'HIGH' TO WK-LOG-CONF.                                          
041500     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
041600*                                                                         
041700     COMPUTE WS-CALIDAD-DELTA =                                           
041800         WS-CALIDAD-DESPUES - WS-CALIDAD-ANTES.                           
041900     IF WS-CALIDAD-DELTA > ZEROS                                          
042000         COMPUTE WS-CALIDAD-RED ROUNDED = WS-CALIDAD-DELTA                
042100         MOVE WS-CALIDAD-RED TO WS-ED-DELTA                               
042200         MOVE SPACES TO WK-LINEA-LOG                                      
042300         MOVE 'QUALITY IMPROVEMENT' TO WK-LOG-ACTION                      
042400         MOVE WS-ED-DELTA TO WK-LOG-DETAILS                               
042500         MOVE 'HIGH' TO WK-LOG-CONF                                       
042600         WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG                           
042700     END-IF.                                                              
042800*                                                                         
042900 1960-LOG-CALIDAD-FINAL-F.  EXIT.                                         
043000*                                                                         
043100* ---- CARGA BUSINESS-IN A LA TABLA DE MEMORIA                            
043200 1000-CARGAR-ARCHIVO-I.                                                   
043300*                                                                         
043400     OPEN INPUT BUSINESS-IN.                                              
043500     PERFORM 1100-LEER-UN-REGISTRO-I THRU 1100-LEER-UN-REGISTRO-F         
043600         UNTIL FS-NEGENT NOT = '00'                                       
043700             OR WS-CANT-FILAS >= WS-MAX-FILAS.                            
043800     CLOSE BUSINESS-IN.                                                   
043900*                                                                         
044000     IF WS-CANT-FILAS = ZEROS                                             
044100         SET LK-LIMPIEZA-ERROR TO TRUE                                    
044200         MOVE 'FILE IS EMPTY' TO LK-MENSAJE-LIMP                          
044300     ELSE                                                                 
044400         MOVE WS-CANT-FILAS TO WS-CANT-FILAS-INICIAL                      
044500         PERFORM 1800-LOG-ARCHIVO-CARGADO-I                               
044600             THRU 1800-LOG-ARCHIVO-CARGADO-F                              
044700         PERFORM 1850-LOG-ESQUEMA-INFERIDO-I                              
044800             THRU 1850-LOG-ESQUEMA-INFERIDO-F                             
044900     END-IF.                                                              
045000*                                                                         
045100 1000-CARGAR-ARCHIVO-F.  EXIT.                                            
045200*                                                                         
045300* ---- LEE UN REGISTRO Y LO ALMACENA SI HAY ESPACIO EN LA TABLA           
045400 1100-LEER-UN-REGISTRO-I.                                                 
045500*                                                                         
045600     READ BUSINESS-IN INTO WK-REGISTRO.                                   
045700*                                                                         
045800     EVALUATE FS-NEGENT                                                   
045900         WHEN '00'                                                        
046000             PERFORM 1200-GUARDAR-FILA-I THRU 1200-GUARDAR-FILA-F         
046100         WHEN '10'                                                        
046200             CONTINUE                                                     
046300         WHEN OTHER                                                       
046400             DISPLAY 'PGMLIMPI - ERROR LEYENDO BUSINESS-IN: '             
046500                 FS-NEGENT                                                
046600     END-EVALUATE.                                                        
046700*                                                                         
046800 1100-LEER-UN-REGISTRO-F.  EXIT.                                          
046900*                                                                         
047000* ---- COPIA LA FILA LEIDA A LA TABLA, DETECTANDO AUSENTES                
047100 1200-GUARDAR-FILA-I.                                                     
047200*                                                                         
047300     ADD 1 TO WS-CANT-FILAS.                                              
047400     MOVE WK-ID       TO WS-F-ID(WS-CANT-FILAS).                          
047500     MOVE WK-CATEGORY TO WS-F-CATEGORY(WS-CANT-FILAS).                    
047600     MOVE WK-REVENUE  TO WS-F-REVENUE(WS-CANT-FILAS).                     
047700     MOVE WK-QUANTITY TO WS-F-QUANTITY(WS-CANT-FILAS).                    
047800     MOVE WK-PRICE    TO WS-F-PRICE(WS-CANT-FILAS).                       
047900     MOVE WK-ACTIVE   TO WS-F-ACTIVE(WS-CANT-FILAS).                      
048000*                                                                         
048100     IF WK-ID = SPACES                                                    
048200         MOVE 'S' TO WS-F-ID-FALTA(WS-CANT-FILAS)                         
048300     END-IF.                                                              
048400     IF WK-CATEGORY = SPACES                                              
048500         MOVE 'S' TO WS-F-CATEGORY-FALTA(WS-CANT-FILAS)                   
048600     END-IF.                                                              
048700     IF WK-REVENUE-R = SPACES                                             
048800         MOVE 'S' TO WS-F-REVENUE-FALTA(WS-CANT-FILAS)                    
048900     END-IF.                                                              
049000     IF WK-QUANTITY-R = SPACES                                            
049100         MOVE 'S' TO WS-F-QUANTITY-FALTA(WS-CANT-FILAS)                   
049200     END-IF.                                                              
049300     IF WK-PRICE-R = SPACES                                               
049400         MOVE 'S' TO WS-F-PRICE-FALTA(WS-CANT-FILAS)                      
049500     END-IF.                                                              
049600     IF WK-ACTIVE = SPACES                                                
049700         MOVE 'S' TO WS-F-ACTIVE-FALTA(WS-CANT-FILAS)                     
049800     END-IF.                                                              
049900*                                                                         
050000 1200-GUARDAR-FILA-F.  EXIT.                                              
050100*                                                                         
050200* ---- ANOTA EN LA BITACORA QUE EL ARCHIVO FUE CARGADO                    
050300 1800-LOG-ARCHIVO-CARGADO-I.                                              
050400*                                                                         
050500     MOVE WS-CANT-FILAS TO WS-ED-CANT-7.                                  
050600     MOVE SPACES TO WK-LINEA-LOG.                                         
050700     MOVE 'FILE LOADED' TO WK-LOG-ACTION.                                 
050800     STRING WS-ED-CANT-7 DELIMITED BY SIZE                                
050900         ' ROWS, ' DELIMITED BY SIZE                                      
051000         WS-CANT-COLUMNAS DELIMITED BY SIZE                               
051100         ' COLUMNS' DELIMITED BY SIZE                                     
051200         INTO WK-LOG-DETAILS.                                             
051300     MOVE 'HIGH' TO WK-LOG-CONF.                                          
051400     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
051500*                                                                         
051600 1800-LOG-ARCHIVO-CARGADO-F.  EXIT.                                       
051700*                                                                         
051800* ---- ANOTA EN LA BITACORA QUE EL ESQUEMA FUE INFERIDO                   
051900* (LOTE-095 - ADEMAS DEL CONTEO DE COLUMNAS, SE CLASIFICA EL TIPO         
052000* DE CADA UNA Y SE CALCULAN LAS ESTADISTICAS QUE PIDE EL AREA DE          
052100* CALIDAD DE DATOS: MIN/MAX/MEDIA/DESVIO DE LAS NUMERICAS Y LA            
052200* CARDINALIDAD DE LA COLUMNA DE CATEGORIA)                                
052300 1850-LOG-ESQUEMA-INFERIDO-I.                                             
052400*                                                                         
052500     MOVE WS-CANT-COLUMNAS TO WS-ED-CANT-5.                               
052600     MOVE SPACES TO WK-LINEA-LOG.                                         
052700     MOVE 'SCHEMA INFERRED' TO WK-LOG-ACTION.                             
052800     STRING WS-ED-CANT-5 DELIMITED BY SIZE                                
052900         ' COLUMNS ANALYZED' DELIMITED BY SIZE                            
053000         INTO WK-LOG-DETAILS.                                             
053100     MOVE 'HIGH' TO WK-LOG-CONF.                                          
053200     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
053300*                                                                         
053400     PERFORM 1851-LOG-TIPO-ID-I THRU 1851-LOG-TIPO-ID-F.                  
053500     PERFORM 1852-CALC-CARDIN-CATEGORY-I                                  
053600         THRU 1852-CALC-CARDIN-CATEGORY-F.                                
053700     PERFORM 1853-LOG-TIPO-CATEGORY-I                                     
053800         THRU 1853-LOG-TIPO-CATEGORY-F.                                   
053900     MOVE 'REVENUE'  TO WS-IMP-NOMBRE.                                    
054000     PERFORM 1854-CALC-STATS-REVENUE-I                                    
054100         THRU 1854-CALC-STATS-REVENUE-F.                                  
054200     MOVE 'QUANTITY' TO WS-IMP-NOMBRE.                                    
054300     PERFORM 1856-CALC-STATS-QUANTITY-I                                   
054400         THRU 1856-CALC-STATS-QUANTITY-F.                                 
054500     MOVE 'PRICE'    TO WS-IMP-NOMBRE.                                    
054600     PERFORM 1858-CALC-STATS-PRICE-I                                      
054700         THRU 1858-CALC-STATS-PRICE-F.                                    
054800     PERFORM 1869-LOG-TIPO-ACTIVE-I THRU 1869-LOG-TIPO-ACTIVE-F.          
054900*                                                                         
055000 1850-LOG-ESQUEMA-INFERIDO-F.  EXIT.                                      
055100*                                                                         
055200* ---- REC-ID ES SIEMPRE COLUMNA TIPO ID EN ESTE LAYOUT FIJO -----        
055300 1851-LOG-TIPO-ID-I.                                                      
055400*                                                                         
055500     MOVE SPACES TO WK-LINEA-LOG.                                         
055600     MOVE 'COLUMN TYPE INFERRED' TO WK-LOG-ACTION.                        
055700     MOVE 'ID - TYPE ID, KEY-LIKE COLUMN'                                 
055800         TO WK-LOG-DETAILS.                                               
055900     MOVE 'HIGH' TO WK-LOG-CONF.                                          
056000     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
056100*                                                                         
056200 1851-LOG-TIPO-ID-F.  EXIT.                                               
056300*                                                                         
056400* ---- CUENTA VALORES DISTINTOS DE REC-CATEGORY (CARDINALIDAD) ---        
056500* (SE REUTILIZA LA TABLA DE MODA - 4800/4410 - QUE YA ARMA EL             
056600* CONTEO DE VALORES DISTINTOS SOBRE LAS CELDAS NO AUSENTES)               
056700 1852-CALC-CARDIN-CATEGORY-I.                                             
056800*                                                                         
056900     PERFORM 4800-LIMPIAR-TABLA-MODA-I                                    
057000         THRU 4800-LIMPIAR-TABLA-MODA-F.                                  
057100     PERFORM 4410-ACUM-CATEGORY-I THRU 4410-ACUM-CATEGORY-F               
057200         VARYING WS-IX-FILA FROM 1 BY 1                                   
057300         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
057400*                                                                         
057500 1852-CALC-CARDIN-CATEGORY-F.  EXIT.                                      
057600*                                                                         
057700* ---- REC-CATEGORY ES SIEMPRE CATEGORICA - SE INFORMA LA                 
057800* CARDINALIDAD SEGUN EL CONTEO DE VALORES DISTINTOS HALLADO               
057900 1853-LOG-TIPO-CATEGORY-I.                                                
058000*                                                                         
058100     MOVE SPACES TO WK-LINEA-LOG.                                         
058200     MOVE 'COLUMN TYPE INFERRED' TO WK-LOG-ACTION.                        
058300     IF WS-MODA-DISTINTOS > 50                                            
058400         MOVE 'CATEGORY - CATEGORICAL, CARDINALITY HIGH'                  
058500             TO WK-LOG-DETAILS                                            
058600     ELSE                                                                 
058700         MOVE 'CATEGORY - CATEGORICAL, CARDINALITY LOW'                   
058800             TO WK-LOG-DETAILS                                            
058900     END-IF.                                                              
059000     MOVE 'HIGH' TO WK-LOG-CONF.                                          
059100     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
059200*                                                                         
059300 1853-LOG-TIPO-CATEGORY-F.  EXIT.                                         
059400*                                                                         
059500* ---- CALCULA MIN/MAX/MEDIA/DESVIO DE REC-REVENUE (NO AUSENTES)          
059600 1854-CALC-STATS-REVENUE-I.                                               
059700*                                                                         
059800     MOVE ZEROS TO WS-STAT-CANT WS-STAT-SUMA WS-STAT-SUMA-CUAD.           
059900     MOVE ZEROS TO WS-STAT-MIN WS-STAT-MAX.                               
060000     PERFORM 1855-ACUM-STATS-REVENUE-I                                    
060100         THRU 1855-ACUM-STATS-REVENUE-F                                   
060200         VARYING WS-IX-FILA FROM 1 BY 1                                   
060300         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
060400     IF WS-STAT-CANT NOT = ZEROS                                          
060500         COMPUTE WS-STAT-MEDIA ROUNDED =                                  
060600             WS-STAT-SUMA / WS-STAT-CANT                                  
060700         COMPUTE WS-RAIZ-RADICANDO ROUNDED =                              
060800             (WS-STAT-SUMA-CUAD / WS-STAT-CANT) -                         
060900             (WS-STAT-MEDIA * WS-STAT-MEDIA)                              
061000         PERFORM 5960-CALC-RAIZ-CUADRADA-I                                
061100             THRU 5960-CALC-RAIZ-CUADRADA-F                               
061200         MOVE WS-RAIZ-X TO WS-STAT-DESVIO                                 
061300         PERFORM 1868-LOG-STATS-COLUMNA-I                                 
061400             THRU 1868-LOG-STATS-COLUMNA-F                                
061500     END-IF.                                                              
061600*                                                                         
061700 1854-CALC-STATS-REVENUE-F.  EXIT.                                        
061800*                                                                         
061900 1855-ACUM-STATS-REVENUE-I.                                               
062000*                                                                         
062100     IF WS-F-REVENUE-FALTA(WS-IX-FILA) NOT = 'S'                          
062200         IF WS-STAT-CANT = ZEROS                                          
062300             MOVE WS-F-REVENUE(WS-IX-FILA) TO WS-STAT-MIN                 
062400             MOVE WS-F-REVENUE(WS-IX-FILA) TO WS-STAT-MAX                 
062500         ELSE                                                             
062600             IF WS-F-REVENUE(WS-IX-FILA) < WS-STAT-MIN                    
062700                 MOVE WS-F-REVENUE(WS-IX-FILA) TO WS-STAT-MIN             
062800             END-IF                                                       
062900             IF WS-F-REVENUE(WS-IX-FILA) > WS-STAT-MAX                    
063000                 MOVE WS-F-REVENUE(WS-IX-FILA) TO WS-STAT-MAX             
063100             END-IF                                                       
063200         END-IF                                                           
063300         ADD WS-F-REVENUE(WS-IX-FILA) TO WS-STAT-SUMA                     
063400         ADD 1 TO WS-STAT-CANT                                            
063500         COMPUTE WS-STAT-SUMA-CUAD =                                      
063600             WS-STAT-SUMA-CUAD + (WS-F-REVENUE(WS-IX-FILA) *              
063700             WS-F-REVENUE(WS-IX-FILA))                                    
063800     END-IF.                                                              
063900*                                                                         
064000 1855-ACUM-STATS-REVENUE-F.  EXIT.                                        
064100*                                                                         
064200* ---- CALCULA MIN/MAX/MEDIA/DESVIO DE REC-QUANTITY (NO AUSENTES)         
064300 1856-CALC-STATS-QUANTITY-I.                                              
064400*                                                                         
064500     MOVE ZEROS TO WS-STAT-CANT WS-STAT-SUMA WS-STAT-SUMA-CUAD.           
064600     MOVE ZEROS TO WS-STAT-MIN WS-STAT-MAX.                               
064700     PERFORM 1857-ACUM-STATS-QUANTITY-I                                   
064800         THRU 1857-ACUM-STATS-QUANTITY-F                                  
064900         VARYING WS-IX-FILA FROM 1 BY 1                                   
065000         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
065100     IF WS-STAT-CANT NOT = ZEROS                                          
065200         COMPUTE WS-STAT-MEDIA ROUNDED =                                  
065300             WS-STAT-SUMA / WS-STAT-CANT                                  
065400         COMPUTE WS-RAIZ-RADICANDO ROUNDED =                              
065500             (WS-STAT-SUMA-CUAD / WS-STAT-CANT) -                         
065600             (WS-STAT-MEDIA * WS-STAT-MEDIA)                              
065700         PERFORM 5960-CALC-RAIZ-CUADRADA-I                                
065800             THRU 5960-CALC-RAIZ-CUADRADA-F                               
065900         MOVE WS-RAIZ-X TO WS-STAT-DESVIO                                 
066000         PERFORM 1868-LOG-STATS-COLUMNA-I                                 
066100             THRU 1868-LOG-STATS-COLUMNA-F                                
066200     END-IF.                                                              
066300*                                                                         
066400 1856-CALC-STATS-QUANTITY-F.  EXIT.                                       
066500*                                                                         
066600 1857-ACUM-STATS-QUANTITY-I.                                              
066700*                                                                         
066800     IF WS-F-QUANTITY-FALTA(WS-IX-FILA) NOT = 'S'                         
066900         IF WS-STAT-CANT = ZEROS                                          
067000             MOVE WS-F-QUANTITY(WS-IX-FILA) TO WS-STAT-MIN                
067100             MOVE WS-F-QUANTITY(WS-IX-FILA) TO WS-STAT-MAX                
067200         ELSE                                                             
067300             IF WS-F-QUANTITY(WS-IX-FILA) < WS-STAT-MIN                   
067400                 MOVE WS-F-QUANTITY(WS-IX-FILA) TO WS-STAT-MIN            
067500             END-IF                                                       
067600             IF WS-F-QUANTITY(WS-IX-FILA) > WS-STAT-MAX                   
067700                 MOVE WS-F-QUANTITY(WS-IX-FILA) TO WS-STAT-MAX            
067800             END-IF                                                       
067900         END-IF                                                           
068000         ADD WS-F-QUANTITY(WS-IX-FILA) TO WS-STAT-SUMA                    
068100         ADD 1 TO WS-STAT-CANT                                            
068200         COMPUTE WS-STAT-SUMA-CUAD =                                      
068300             WS-STAT-SUMA-CUAD + (WS-F-QUANTITY(WS-IX-FILA) *             
068400             WS-F-QUANTITY(WS-IX-FILA))                                   
068500     END-IF.                                                              
068600*                                                                         
068700 1857-ACUM-STATS-QUANTITY-F.  EXIT.                                       
068800*                                                                         
068900* ---- CALCULA MIN/MAX/MEDIA/DESVIO DE REC-PRICE (NO AUSENTES) ---        
069000 1858-CALC-STATS-PRICE-I.                                                 
069100*                                                                         
069200     MOVE ZEROS TO WS-STAT-CANT WS-STAT-SUMA WS-STAT-SUMA-CUAD.           
069300     MOVE ZEROS TO WS-STAT-MIN WS-STAT-MAX.                               
069400     PERFORM 1859-ACUM-STATS-PRICE-I                                      
069500         THRU 1859-ACUM-STATS-PRICE-F                                     
069600         VARYING WS-IX-FILA FROM 1 BY 1                                   
069700         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
069800     IF WS-STAT-CANT NOT = ZEROS                                          
069900         COMPUTE WS-STAT-MEDIA ROUNDED =                                  
070000             WS-STAT-SUMA / WS-STAT-CANT                                  
070100         COMPUTE WS-RAIZ-RADICANDO ROUNDED =                              
070200             (WS-STAT-SUMA-CUAD / WS-STAT-CANT) -                         
070300             (WS-STAT-MEDIA * WS-STAT-MEDIA)                              
070400         PERFORM 5960-CALC-RAIZ-CUADRADA-I                                
070500             THRU 5960-CALC-RAIZ-CUADRADA-F                               
070600         MOVE WS-RAIZ-X TO WS-STAT-DESVIO                                 
070700         PERFORM 1868-LOG-STATS-COLUMNA-I                                 
070800             THRU 1868-LOG-STATS-COLUMNA-F                                
070900     END-IF.                                                              
071000*                                                                         
071100 1858-CALC-STATS-PRICE-F.  EXIT.                                          
071200*                                                                         
071300 1859-ACUM-STATS-PRICE-I.                                                 
071400*                                                                         
071500     IF WS-F-PRICE-FALTA(WS-IX-FILA) NOT = 'S'                            
071600         IF WS-STAT-CANT = ZEROS                                          
071700             MOVE WS-F-PRICE(WS-IX-FILA) TO WS-STAT-MIN                   
071800             MOVE WS-F-PRICE(WS-IX-FILA) TO WS-STAT-MAX                   
071900         ELSE                                                             
072000             IF WS-F-PRICE(WS-IX-FILA) < WS-STAT-MIN                      
072100                 MOVE WS-F-PRICE(WS-IX-FILA) TO WS-STAT-MIN               
072200             END-IF                                                       
072300             IF WS-F-PRICE(WS-IX-FILA) > WS-STAT-MAX                      
072400                 MOVE WS-F-PRICE(WS-IX-FILA) TO WS-STAT-MAX               
072500             END-IF                                                       
072600         END-IF                                                           
072700         ADD WS-F-PRICE(WS-IX-FILA) TO WS-STAT-SUMA                       
072800         ADD 1 TO WS-STAT-CANT                                            
072900         COMPUTE WS-STAT-SUMA-CUAD =                                      
073000             WS-STAT-SUMA-CUAD + (WS-F-PRICE(WS-IX-FILA) *                
073100             WS-F-PRICE(WS-IX-FILA))                                      
073200     END-IF.                                                              
073300*                                                                         
073400 1859-ACUM-STATS-PRICE-F.  EXIT.                                          
073500*                                                                         
073600* ---- ESCRIBE MIN/MAX Y MEDIA/DESVIO DE LA COLUMNA EN CURSO              
073700* (RUTINA COMPARTIDA POR LAS TRES COLUMNAS NUMERICAS - EL NOMBRE          
073800* DE LA COLUMNA VIENE EN WS-IMP-NOMBRE Y LOS VALORES YA ESTAN             
073900* EN WS-AREA-STATS AL LLEGAR ACA)                                         
074000 1868-LOG-STATS-COLUMNA-I.                                                
074100*                                                                         
074200     MOVE WS-STAT-MIN TO WS-ED-MONEDA.                                    
074300     MOVE WS-STAT-MAX TO WS-ED-MONEDA-2.                                  
074400     MOVE SPACES TO WK-LINEA-LOG.                                         
074500     MOVE 'COLUMN STATS - MIN/MAX' TO WK-LOG-ACTION.                      
074600     STRING WS-IMP-NOMBRE DELIMITED BY SPACE                              
074700         ' MIN ' DELIMITED BY SIZE                                        
074800         WS-ED-MONEDA DELIMITED BY SIZE                                   
074900         ' MAX ' DELIMITED BY SIZE                                        
075000         WS-ED-MONEDA-2 DELIMITED BY SIZE                                 
075100         INTO WK-LOG-DETAILS.                                             
075200     MOVE 'HIGH' TO WK-LOG-CONF.                                          
075300     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
075400*                                                                         
075500     MOVE WS-STAT-MEDIA  TO WS-ED-MONEDA.                                 
075600     MOVE WS-STAT-DESVIO TO WS-ED-MONEDA-2.                               
075700     MOVE SPACES TO WK-LINEA-LOG.                                         
075800     MOVE 'COLUMN STATS - MEAN/STDDEV' TO WK-LOG-ACTION.                  
075900     STRING WS-IMP-NOMBRE DELIMITED BY SPACE                              
076000         ' MEAN ' DELIMITED BY SIZE                                       
076100         WS-ED-MONEDA DELIMITED BY SIZE                                   
076200         ' STDDEV ' DELIMITED BY SIZE                                     
076300         WS-ED-MONEDA-2 DELIMITED BY SIZE                                 
076400         INTO WK-LOG-DETAILS.                                             
076500     MOVE 'MEDIUM' TO WK-LOG-CONF.                                        
076600     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
076700*                                                                         
076800 1868-LOG-STATS-COLUMNA-F.  EXIT.                                         
076900*                                                                         
077000* ---- REC-ACTIVE ES SIEMPRE COLUMNA BOOLEANA EN ESTE LAYOUT FIJO         
077100 1869-LOG-TIPO-ACTIVE-I.                                                  
077200*                                                                         
077300     MOVE SPACES TO WK-LINEA-LOG.                                         
077400     MOVE 'COLUMN TYPE INFERRED' TO WK-LOG-ACTION.                        
077500     MOVE 'ACTIVE - TYPE BOOLEAN'                                         
077600         TO WK-LOG-DETAILS.                                               
077700     MOVE 'HIGH' TO WK-LOG-CONF.                                          
077800     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
077900*                                                                         
078000 1869-LOG-TIPO-ACTIVE-F.  EXIT.                                           
078100*                                                                         
078200* ---- CALCULA COMPLETITUD, UNICIDAD Y PUNTAJE DE CALIDAD --------        
078300 3000-CALIFICAR-CALIDAD-I.                                                
078400*                                                                         
078500     MOVE ZEROS TO WS-FALTA-CANT WS-DUP-CANT.                             
078600     PERFORM 3400-CONTAR-FALTANTES-I                                      
078700         THRU 3400-CONTAR-FALTANTES-F                                     
078800         VARYING WS-IX-FILA FROM 1 BY 1                                   
078900         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
079000*                                                                         
079100     PERFORM 8900-DETECTAR-DUPLICADOS-I                                   
079200         THRU 8900-DETECTAR-DUPLICADOS-F.                                 
079300*                                                                         
079400     COMPUTE WS-TOTAL-CELDAS =                                            
079500         WS-CANT-FILAS * WS-CANT-COLUMNAS.                                
079600     IF WS-TOTAL-CELDAS = ZEROS                                           
079700         MOVE ZEROS TO WS-PORC-FALTA WS-PORC-DUP                          
079800     ELSE                                                                 
079900         COMPUTE WS-PORC-FALTA ROUNDED =                                  
080000             (WS-FALTA-CANT * 100) / WS-TOTAL-CELDAS                      
080100         COMPUTE WS-PORC-DUP ROUNDED =                                    
080200             (WS-DUP-CANT * 100) / WS-CANT-FILAS                          
080300     END-IF.                                                              
080400*                                                                         
080500     COMPUTE WS-COMPLETITUD = 100 - WS-PORC-FALTA.                        
080600     COMPUTE WS-UNICIDAD    = 100 - WS-PORC-DUP.                          
080700     COMPUTE WS-CALIDAD-SCORE ROUNDED =                                   
080800         (WS-COMPLETITUD * 0.6) + (WS-UNICIDAD * 0.4).                    
080900*                                                                         
081000 3000-CALIFICAR-CALIDAD-F.  EXIT.                                         
081100*                                                                         
081200* ---- CUENTA LAS CELDAS AUSENTES DE UNA FILA --------------------        
081300 3400-CONTAR-FALTANTES-I.                                                 
081400*                                                                         
081500     IF WS-F-ID-FALTA(WS-IX-FILA)       = 'S'                             
081600         ADD 1 TO WS-FALTA-CANT END-IF.                                   
081700     IF WS-F-CATEGORY-FALTA(WS-IX-FILA) = 'S'                             
081800         ADD 1 TO WS-FALTA-CANT END-IF.                                   
081900     IF WS-F-REVENUE-FALTA(WS-IX-FILA)  = 'S'                             
082000         ADD 1 TO WS-FALTA-CANT END-IF.                                   
082100     IF WS-F-QUANTITY-FALTA(WS-IX-FILA) = 'S'                             
082200         ADD 1 TO WS-FALTA-CANT END-IF.                                   
082300     IF WS-F-PRICE-FALTA(WS-IX-FILA)    = 'S'                             
082400         ADD 1 TO WS-FALTA-CANT END-IF.                                   
082500     IF WS-F-ACTIVE-FALTA(WS-IX-FILA)   = 'S'                             
082600         ADD 1 TO WS-FALTA-CANT END-IF.                                   
082700*                                                                         
082800 3400-CONTAR-FALTANTES-F.  EXIT.                                          
082900*                                                                         
083000* ---- MARCA COMO DUPLICADAS LAS FILAS IDENTICAS REPETIDAS -------        
083100* (SE REUTILIZA PARA CALIFICAR CALIDAD Y PARA ELIMINAR AL FINAL)          
083200 8900-DETECTAR-DUPLICADOS-I.                                              
083300*                                                                         
083400     MOVE ZEROS TO WS-DUP-CANT.                                           
083500     IF WS-CANT-FILAS NOT < 2                                             
083600         PERFORM 8910-COMPARAR-FILA-ANTERIOR-I                            
083700             THRU 8910-COMPARAR-FILA-ANTERIOR-F                           
083800             VARYING WS-IX-FILA FROM 2 BY 1                               
083900             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
084000     END-IF.                                                              
084100*                                                                         
084200 8900-DETECTAR-DUPLICADOS-F.  EXIT.                                       
084300*                                                                         
084400* ---- COMPARA LA FILA ACTUAL CONTRA CADA FILA ANTERIOR ----------        
084500 8910-COMPARAR-FILA-ANTERIOR-I.                                           
084600*                                                                         
084700     IF WS-F-BORRAR(WS-IX-FILA) NOT = 'S'                                 
084800         PERFORM 8920-COMPARAR-UN-PAR-I                                   
084900             THRU 8920-COMPARAR-UN-PAR-F                                  
085000             VARYING WS-IX-COMPARA FROM 1 BY 1                            
085100             UNTIL WS-IX-COMPARA >= WS-IX-FILA                            
085200                 OR WS-F-ES-DUPLICADO(WS-IX-FILA)                         
085300     END-IF.                                                              
085400*                                                                         
085500 8910-COMPARAR-FILA-ANTERIOR-F.  EXIT.                                    
085600*                                                                         
085700* ---- COMPARA UN PAR DE FILAS CAMPO POR CAMPO                            
085800 8920-COMPARAR-UN-PAR-I.                                                  
085900*                                                                         
086000     MOVE 'N' TO WS-BANDERA-IGUAL.                                        
086100     IF WS-F-BORRAR(WS-IX-COMPARA) NOT = 'S'                              
086200         IF WS-F-ID(WS-IX-FILA)       = WS-F-ID(WS-IX-COMPARA)            
086300             AND WS-F-CATEGORY(WS-IX-FILA) =                              
086400                 WS-F-CATEGORY(WS-IX-COMPARA)                             
086500             AND WS-F-REVENUE(WS-IX-FILA) =                               
086600                 WS-F-REVENUE(WS-IX-COMPARA)                              
086700             AND WS-F-QUANTITY(WS-IX-FILA) =                              
086800                 WS-F-QUANTITY(WS-IX-COMPARA)                             
086900             AND WS-F-PRICE(WS-IX-FILA) =                                 
087000                 WS-F-PRICE(WS-IX-COMPARA)                                
087100             AND WS-F-ACTIVE(WS-IX-FILA) =                                
087200                 WS-F-ACTIVE(WS-IX-COMPARA)                               
087300         MOVE 'S' TO WS-BANDERA-IGUAL                                     
087400         END-IF                                                           
087500     END-IF.                                                              
087600*                                                                         
087700     IF WS-BANDERA-ES-IGUAL                                               
087800         SET WS-F-ES-DUPLICADO(WS-IX-FILA) TO TRUE                        
087900         ADD 1 TO WS-DUP-CANT                                             
088000     END-IF.                                                              
088100*                                                                         
088200 8920-COMPARAR-UN-PAR-F.  EXIT.                                           
088300* ---- RELLENA LAS CELDAS AUSENTES - MEDIA O MODA SEGUN EL CAMPO          
088400 4000-IMPUTAR-FALTANTES-I.                                                
088500*                                                                         
088600     IF WS-FALTA-CANT NOT = ZEROS                                         
088700         PERFORM 4100-IMPUTAR-REVENUE-I                                   
088800             THRU 4100-IMPUTAR-REVENUE-F                                  
088900         PERFORM 4200-IMPUTAR-QUANTITY-I                                  
089000             THRU 4200-IMPUTAR-QUANTITY-F                                 
089100         PERFORM 4300-IMPUTAR-PRICE-I                                     
089200             THRU 4300-IMPUTAR-PRICE-F                                    
089300         PERFORM 4400-IMPUTAR-CATEGORY-I                                  
089400             THRU 4400-IMPUTAR-CATEGORY-F                                 
089500         PERFORM 4500-IMPUTAR-ACTIVE-I                                    
089600             THRU 4500-IMPUTAR-ACTIVE-F                                   
089700         PERFORM 4600-IMPUTAR-ID-I                                        
089800             THRU 4600-IMPUTAR-ID-F                                       
089900         MOVE WS-FALTA-CANT TO WS-ED-CANT-7                               
090000         MOVE SPACES TO WK-LINEA-LOG                                      
090100         MOVE 'MISSING VALUES HANDLED' TO WK-LOG-ACTION                   
090200         STRING WS-ED-CANT-7 DELIMITED BY SIZE                            
090300             ' CELLS FILLED' DELIMITED BY SIZE                            
090400             INTO WK-LOG-DETAILS                                          
090500         MOVE 'MEDIUM' TO WK-LOG-CONF                                     
090600         WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG                           
090700         ADD WS-FALTA-CANT TO WS-TOT-IMPUTADOS                            
090800     END-IF.                                                              
090900*                                                                         
091000 4000-IMPUTAR-FALTANTES-F.  EXIT.                                         
091100*                                                                         
091200* ---- IMPUTA REC-REVENUE CON LA MEDIA DE LOS VALORES PRESENTES           
091300 4100-IMPUTAR-REVENUE-I.                                                  
091400*                                                                         
091500     MOVE ZEROS TO WS-MEDIA-SUMA WS-MEDIA-CANT WS-CANT-RELLENADOS.        
091600     PERFORM 4110-SUMAR-REVENUE-I THRU 4110-SUMAR-REVENUE-F               
091700         VARYING WS-IX-FILA FROM 1 BY 1                                   
091800         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
091900     IF WS-MEDIA-CANT NOT = ZEROS                                         
092000         COMPUTE WS-MEDIA-VALOR ROUNDED =                                 
092100             WS-MEDIA-SUMA / WS-MEDIA-CANT                                
092200         PERFORM 4120-RELLENAR-REVENUE-I                                  
092300             THRU 4120-RELLENAR-REVENUE-F                                 
092400             VARYING WS-IX-FILA FROM 1 BY 1                               
092500             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
092600         IF WS-CANT-RELLENADOS > ZEROS                                    
092700             MOVE 'MEAN IMPUTATION APPLIED'                               
092800                 TO WS-IMP-ACCION                                         
092900             MOVE 'REVENUE'    TO WS-IMP-NOMBRE                           
093000             MOVE WS-CANT-RELLENADOS TO WS-IMP-CANT                       
093100             MOVE 'LOW'        TO WS-IMP-CONF                             
093200             PERFORM 4900-LOG-CAMPO-RELLENO-I                             
093300                 THRU 4900-LOG-CAMPO-RELLENO-F                            
093400         END-IF                                                           
093500     END-IF.                                                              
093600*                                                                         
093700 4100-IMPUTAR-REVENUE-F.  EXIT.                                           
093800*                                                                         
093900 4110-SUMAR-REVENUE-I.                                                    
094000*                                                                         
094100     IF WS-F-REVENUE-FALTA(WS-IX-FILA) NOT = 'S'                          
094200         ADD WS-F-REVENUE(WS-IX-FILA) TO WS-MEDIA-SUMA                    
094300         ADD 1 TO WS-MEDIA-CANT                                           
094400     END-IF.                                                              
094500*                                                                         
094600 4110-SUMAR-REVENUE-F.  EXIT.                                             
094700*                                                                         
094800 4120-RELLENAR-REVENUE-I.                                                 
094900*                                                                         
095000     IF WS-F-REVENUE-FALTA(WS-IX-FILA) = 'S'                              
095100         MOVE WS-MEDIA-VALOR TO WS-F-REVENUE(WS-IX-FILA)                  
095200         ADD 1 TO WS-CANT-RELLENADOS                                      
095300     END-IF.                                                              
095400*                                                                         
095500 4120-RELLENAR-REVENUE-F.  EXIT.                                          
095600*                                                                         
095700* ---- IMPUTA REC-QUANTITY CON LA MEDIA DE LOS VALORES PRESENTES          
095800 4200-IMPUTAR-QUANTITY-I.                                                 
095900*                                                                         
096000     MOVE ZEROS TO WS-MEDIA-SUMA WS-MEDIA-CANT WS-CANT-RELLENADOS.        
096100     PERFORM 4210-SUMAR-QUANTITY-I THRU 4210-SUMAR-QUANTITY-F             
096200         VARYING WS-IX-FILA FROM 1 BY 1                                   
096300         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
096400     IF WS-MEDIA-CANT NOT = ZEROS                                         
096500         COMPUTE WS-MEDIA-VALOR ROUNDED =                                 
096600             WS-MEDIA-SUMA / WS-MEDIA-CANT                                
096700         PERFORM 4220-RELLENAR-QUANTITY-I                                 
096800             THRU 4220-RELLENAR-QUANTITY-F                                
096900             VARYING WS-IX-FILA FROM 1 BY 1                               
097000             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
097100         IF WS-CANT-RELLENADOS > ZEROS                                    
097200             MOVE 'MEAN IMPUTATION APPLIED'                               
097300                 TO WS-IMP-ACCION                                         
097400             MOVE 'QUANTITY'   TO WS-IMP-NOMBRE                           
097500             MOVE WS-CANT-RELLENADOS TO WS-IMP-CANT                       
097600             MOVE 'LOW'        TO WS-IMP-CONF                             
097700             PERFORM 4900-LOG-CAMPO-RELLENO-I                             
097800                 THRU 4900-LOG-CAMPO-RELLENO-F                            
097900         END-IF                                                           
098000     END-IF.                                                              
098100*                                                                         
098200 4200-IMPUTAR-QUANTITY-F.  EXIT.                                          
098300*                                                                         
098400 4210-SUMAR-QUANTITY-I.                                                   
098500*                                                                         
098600     IF WS-F-QUANTITY-FALTA(WS-IX-FILA) NOT = 'S'                         
098700         ADD WS-F-QUANTITY(WS-IX-FILA) TO WS-MEDIA-SUMA                   
098800         ADD 1 TO WS-MEDIA-CANT                                           
098900     END-IF.                                                              
099000*                                                                         
099100 4210-SUMAR-QUANTITY-F.  EXIT.                                            
099200*                                                                         
099300 4220-RELLENAR-QUANTITY-I.                                                
099400*                                                                         
099500     IF WS-F-QUANTITY-FALTA(WS-IX-FILA) = 'S'                             
099600         MOVE WS-MEDIA-VALOR TO WS-F-QUANTITY(WS-IX-FILA)                 
099700         ADD 1 TO WS-CANT-RELLENADOS                                      
099800     END-IF.                                                              
099900*                                                                         
100000 4220-RELLENAR-QUANTITY-F.  EXIT.                                         
100100*                                                                         
100200* ---- IMPUTA REC-PRICE CON LA MEDIA DE LOS VALORES PRESENTES             
100300 4300-IMPUTAR-PRICE-I.                                                    
100400*                                                                         
100500     MOVE ZEROS TO WS-MEDIA-SUMA WS-MEDIA-CANT WS-CANT-RELLENADOS.        
100600     PERFORM 4310-SUMAR-PRICE-I THRU 4310-SUMAR-PRICE-F                   
100700         VARYING WS-IX-FILA FROM 1 BY 1                                   
100800         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
100900     IF WS-MEDIA-CANT NOT = ZEROS                                         
101000         COMPUTE WS-MEDIA-VALOR ROUNDED =                                 
101100             WS-MEDIA-SUMA / WS-MEDIA-CANT                                
101200         PERFORM 4320-RELLENAR-PRICE-I                                    
101300             THRU 4320-RELLENAR-PRICE-F                                   
101400             VARYING WS-IX-FILA FROM 1 BY 1                               
101500             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
101600         IF WS-CANT-RELLENADOS > ZEROS                                    
101700             MOVE 'MEAN IMPUTATION APPLIED'                               
101800                 TO WS-IMP-ACCION                                         
101900             MOVE 'PRICE'      TO WS-IMP-NOMBRE                           
102000             MOVE WS-CANT-RELLENADOS TO WS-IMP-CANT                       
102100             MOVE 'LOW'        TO WS-IMP-CONF                             
102200             PERFORM 4900-LOG-CAMPO-RELLENO-I                             
102300                 THRU 4900-LOG-CAMPO-RELLENO-F                            
102400         END-IF                                                           
102500     END-IF.                                                              
102600*                                                                         
102700 4300-IMPUTAR-PRICE-F.  EXIT.                                             
102800*                                                                         
102900 4310-SUMAR-PRICE-I.                                                      
103000*                                                                         
103100     IF WS-F-PRICE-FALTA(WS-IX-FILA) NOT = 'S'                            
103200         ADD WS-F-PRICE(WS-IX-FILA) TO WS-MEDIA-SUMA                      
103300         ADD 1 TO WS-MEDIA-CANT                                           
103400     END-IF.                                                              
103500*                                                                         
103600 4310-SUMAR-PRICE-F.  EXIT.                                               
103700*                                                                         
103800 4320-RELLENAR-PRICE-I.                                                   
103900*                                                                         
104000     IF WS-F-PRICE-FALTA(WS-IX-FILA) = 'S'                                
104100         MOVE WS-MEDIA-VALOR TO WS-F-PRICE(WS-IX-FILA)                    
104200         ADD 1 TO WS-CANT-RELLENADOS                                      
104300     END-IF.                                                              
104400*                                                                         
104500 4320-RELLENAR-PRICE-F.  EXIT.                                            
104600* ---- IMPUTA REC-CATEGORY CON LA MODA DE LOS VALORES PRESENTES           
104700 4400-IMPUTAR-CATEGORY-I.                                                 
104800*                                                                         
104900     PERFORM 4800-LIMPIAR-TABLA-MODA-I                                    
105000         THRU 4800-LIMPIAR-TABLA-MODA-F.                                  
105100     PERFORM 4410-ACUM-CATEGORY-I THRU 4410-ACUM-CATEGORY-F               
105200         VARYING WS-IX-FILA FROM 1 BY 1                                   
105300         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
105400     IF WS-MODA-DISTINTOS NOT = ZEROS                                     
105500         MOVE ZEROS  TO WS-MODA-TOPE                                      
105600         MOVE SPACES TO WS-MODA-GANADORA                                  
105700         PERFORM 4420-ELEGIR-MODA-I                                       
105800             THRU 4420-ELEGIR-MODA-F                                      
105900             VARYING WS-IX-INT FROM 1 BY 1                                
106000             UNTIL WS-IX-INT > WS-MODA-DISTINTOS                          
106100         MOVE ZEROS TO WS-CANT-RELLENADOS                                 
106200         PERFORM 4430-RELLENAR-CATEGORY-I                                 
106300             THRU 4430-RELLENAR-CATEGORY-F                                
106400             VARYING WS-IX-FILA FROM 1 BY 1                               
106500             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
106600         IF WS-CANT-RELLENADOS > ZEROS                                    
106700             MOVE 'MODE IMPUTATION APPLIED'                               
106800                 TO WS-IMP-ACCION                                         
106900             MOVE 'CATEGORY'   TO WS-IMP-NOMBRE                           
107000             MOVE WS-CANT-RELLENADOS TO WS-IMP-CANT                       
107100             MOVE 'HIGH'       TO WS-IMP-CONF                             
107200             PERFORM 4900-LOG-CAMPO-RELLENO-I                             
107300                 THRU 4900-LOG-CAMPO-RELLENO-F                            
107400         END-IF                                                           
107500     END-IF.                                                              
107600*                                                                         
107700 4400-IMPUTAR-CATEGORY-F.  EXIT.                                          
107800*                                                                         
107900 4410-ACUM-CATEGORY-I.                                                    
108000*                                                                         
108100     IF WS-F-CATEGORY-FALTA(WS-IX-FILA) NOT = 'S'                         
108200         MOVE 'N' TO WS-MODA-ENCONTRADA                                   
108300         PERFORM 4412-BUSCAR-CATEGORY-I                                   
108400             THRU 4412-BUSCAR-CATEGORY-F                                  
108500             VARYING WS-IX-EXT FROM 1 BY 1                                
108600             UNTIL WS-IX-EXT > WS-MODA-DISTINTOS                          
108700                 OR WS-MODA-YA-EXISTE                                     
108800         IF NOT WS-MODA-YA-EXISTE                                         
108900             AND WS-MODA-DISTINTOS < 100                                  
109000             ADD 1 TO WS-MODA-DISTINTOS                                   
109100             MOVE WS-F-CATEGORY(WS-IX-FILA)                               
109200                 TO WS-MODA-VALOR(WS-MODA-DISTINTOS)                      
109300             MOVE 1 TO WS-MODA-CANT(WS-MODA-DISTINTOS)                    
109400         END-IF                                                           
109500     END-IF.                                                              
109600*                                                                         
109700 4410-ACUM-CATEGORY-F.  EXIT.                                             
109800*                                                                         
109900 4412-BUSCAR-CATEGORY-I.                                                  
110000*                                                                         
110100     IF WS-MODA-VALOR(WS-IX-EXT) = WS-F-CATEGORY(WS-IX-FILA)              
110200         SET WS-MODA-YA-EXISTE TO TRUE                                    
110300         ADD 1 TO WS-MODA-CANT(WS-IX-EXT)                                 
110400     END-IF.                                                              
110500*                                                                         
110600 4412-BUSCAR-CATEGORY-F.  EXIT.                                           
110700*                                                                         
110800* ---- ELIGE LA MODA - MAYOR CONTEO, EMPATE POR ORDEN ALFABETICO          
110900 4420-ELEGIR-MODA-I.                                                      
111000*                                                                         
111100     IF WS-MODA-CANT(WS-IX-INT) > WS-MODA-TOPE                            
111200         MOVE WS-MODA-CANT(WS-IX-INT)  TO WS-MODA-TOPE                    
111300         MOVE WS-MODA-VALOR(WS-IX-INT) TO WS-MODA-GANADORA                
111400     ELSE                                                                 
111500         IF WS-MODA-CANT(WS-IX-INT) = WS-MODA-TOPE                        
111600             AND WS-MODA-VALOR(WS-IX-INT) < WS-MODA-GANADORA              
111700             MOVE WS-MODA-VALOR(WS-IX-INT) TO WS-MODA-GANADORA            
111800         END-IF                                                           
111900     END-IF.                                                              
112000*                                                                         
112100 4420-ELEGIR-MODA-F.  EXIT.                                               
112200*                                                                         
112300 4430-RELLENAR-CATEGORY-I.                                                
112400*                                                                         
112500     IF WS-F-CATEGORY-FALTA(WS-IX-FILA) = 'S'                             
112600         MOVE WS-MODA-GANADORA TO WS-F-CATEGORY(WS-IX-FILA)               
112700         ADD 1 TO WS-CANT-RELLENADOS                                      
112800     END-IF.                                                              
112900*                                                                         
113000 4430-RELLENAR-CATEGORY-F.  EXIT.                                         
113100*                                                                         
113200* ---- IMPUTA REC-ACTIVE CON LA MODA DE LOS VALORES PRESENTES             
113300 4500-IMPUTAR-ACTIVE-I.                                                   
113400*                                                                         
113500     PERFORM 4800-LIMPIAR-TABLA-MODA-I                                    
113600         THRU 4800-LIMPIAR-TABLA-MODA-F.                                  
113700     PERFORM 4510-ACUM-ACTIVE-I THRU 4510-ACUM-ACTIVE-F                   
113800         VARYING WS-IX-FILA FROM 1 BY 1                                   
113900         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
114000     IF WS-MODA-DISTINTOS NOT = ZEROS                                     
114100         MOVE ZEROS  TO WS-MODA-TOPE                                      
114200         MOVE SPACES TO WS-MODA-GANADORA                                  
114300         PERFORM 4420-ELEGIR-MODA-I                                       
114400             THRU 4420-ELEGIR-MODA-F                                      
114500             VARYING WS-IX-INT FROM 1 BY 1                                
114600             UNTIL WS-IX-INT > WS-MODA-DISTINTOS                          
114700         MOVE ZEROS TO WS-CANT-RELLENADOS                                 
114800         PERFORM 4530-RELLENAR-ACTIVE-I                                   
114900             THRU 4530-RELLENAR-ACTIVE-F                                  
115000             VARYING WS-IX-FILA FROM 1 BY 1                               
115100             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
115200         IF WS-CANT-RELLENADOS > ZEROS                                    
115300             MOVE 'MODE IMPUTATION APPLIED'                               
115400                 TO WS-IMP-ACCION                                         
115500             MOVE 'ACTIVE'     TO WS-IMP-NOMBRE                           
115600             MOVE WS-CANT-RELLENADOS TO WS-IMP-CANT                       
115700             MOVE 'HIGH'       TO WS-IMP-CONF                             
115800             PERFORM 4900-LOG-CAMPO-RELLENO-I                             
115900                 THRU 4900-LOG-CAMPO-RELLENO-F                            
116000         END-IF                                                           
116100     END-IF.                                                              
116200*                                                                         
116300 4500-IMPUTAR-ACTIVE-F.  EXIT.                                            
116400*                                                                         
116500 4510-ACUM-ACTIVE-I.                                                      
116600*                                                                         
116700     IF WS-F-ACTIVE-FALTA(WS-IX-FILA) NOT = 'S'                           
116800         MOVE 'N' TO WS-MODA-ENCONTRADA                                   
116900         PERFORM 4512-BUSCAR-ACTIVE-I                                     
117000             THRU 4512-BUSCAR-ACTIVE-F                                    
117100             VARYING WS-IX-EXT FROM 1 BY 1                                
117200             UNTIL WS-IX-EXT > WS-MODA-DISTINTOS                          
117300                 OR WS-MODA-YA-EXISTE                                     
117400         IF NOT WS-MODA-YA-EXISTE                                         
117500             AND WS-MODA-DISTINTOS < 100                                  
117600             ADD 1 TO WS-MODA-DISTINTOS                                   
117700             MOVE WS-F-ACTIVE(WS-IX-FILA)                                 
117800                 TO WS-MODA-VALOR(WS-MODA-DISTINTOS)                      
117900             MOVE 1 TO WS-MODA-CANT(WS-MODA-DISTINTOS)                    
118000         END-IF                                                           
118100     END-IF.                                                              
118200*                                                                         
118300 4510-ACUM-ACTIVE-F.  EXIT.                                               
118400*                                                                         
118500 4512-BUSCAR-ACTIVE-I.                                                    
118600*                                                                         
118700     IF WS-MODA-VALOR(WS-IX-EXT) = WS-F-ACTIVE(WS-IX-FILA)                
118800         SET WS-MODA-YA-EXISTE TO TRUE                                    
118900         ADD 1 TO WS-MODA-CANT(WS-IX-EXT)                                 
119000     END-IF.                                                              
119100*                                                                         
119200 4512-BUSCAR-ACTIVE-F.  EXIT.                                             
119300*                                                                         
119400 4530-RELLENAR-ACTIVE-I.                                                  
119500*                                                                         
119600     IF WS-F-ACTIVE-FALTA(WS-IX-FILA) = 'S'                               
119700         MOVE WS-MODA-GANADORA(1:1) TO WS-F-ACTIVE(WS-IX-FILA)            
119800         ADD 1 TO WS-CANT-RELLENADOS                                      
119900     END-IF.                                                              
120000*                                                                         
120100 4530-RELLENAR-ACTIVE-F.  EXIT.                                           
120200*                                                                         
120300* ---- IMPUTA REC-ID CON LA MODA DE LOS VALORES PRESENTES                 
120400 4600-IMPUTAR-ID-I.                                                       
120500*                                                                         
120600     PERFORM 4800-LIMPIAR-TABLA-MODA-I                                    
120700         THRU 4800-LIMPIAR-TABLA-MODA-F.                                  
120800     PERFORM 4610-ACUM-ID-I THRU 4610-ACUM-ID-F                           
120900         VARYING WS-IX-FILA FROM 1 BY 1                                   
121000         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
121100     IF WS-MODA-DISTINTOS NOT = ZEROS                                     
121200         MOVE ZEROS  TO WS-MODA-TOPE                                      
121300         MOVE SPACES TO WS-MODA-GANADORA                                  
121400         PERFORM 4420-ELEGIR-MODA-I                                       
121500             THRU 4420-ELEGIR-MODA-F                                      
121600             VARYING WS-IX-INT FROM 1 BY 1                                
121700             UNTIL WS-IX-INT > WS-MODA-DISTINTOS                          
121800         MOVE ZEROS TO WS-CANT-RELLENADOS                                 
121900         PERFORM 4630-RELLENAR-ID-I                                       
122000             THRU 4630-RELLENAR-ID-F                                      
122100             VARYING WS-IX-FILA FROM 1 BY 1                               
122200             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
122300         IF WS-CANT-RELLENADOS > ZEROS                                    
122400             MOVE 'MODE IMPUTATION APPLIED'                               
122500                 TO WS-IMP-ACCION                                         
122600             MOVE 'ID'         TO WS-IMP-NOMBRE                           
122700             MOVE WS-CANT-RELLENADOS TO WS-IMP-CANT                       
122800             MOVE 'HIGH'       TO WS-IMP-CONF                             
122900             PERFORM 4900-LOG-CAMPO-RELLENO-I                             
123000                 THRU 4900-LOG-CAMPO-RELLENO-F                            
123100         END-IF                                                           
123200     END-IF.                                                              
123300*                                                                         
123400 4600-IMPUTAR-ID-F.  EXIT.                                                
123500*                                                                         
123600 4610-ACUM-ID-I.                                                          
123700*                                                                         
123800     IF WS-F-ID-FALTA(WS-IX-FILA) NOT = 'S'                               
123900         MOVE 'N' TO WS-MODA-ENCONTRADA                                   
124000         PERFORM 4612-BUSCAR-ID-I                                         
124100             THRU 4612-BUSCAR-ID-F                                        
124200             VARYING WS-IX-EXT FROM 1 BY 1                                
124300             UNTIL WS-IX-EXT > WS-MODA-DISTINTOS                          
124400                 OR WS-MODA-YA-EXISTE                                     
124500         IF NOT WS-MODA-YA-EXISTE                                         
124600             AND WS-MODA-DISTINTOS < 100                                  
124700             ADD 1 TO WS-MODA-DISTINTOS                                   
124800             MOVE WS-F-ID(WS-IX-FILA)                                     
124900                 TO WS-MODA-VALOR(WS-MODA-DISTINTOS)                      
125000             MOVE 1 TO WS-MODA-CANT(WS-MODA-DISTINTOS)                    
125100         END-IF                                                           
125200     END-IF.                                                              
125300*                                                                         
125400 4610-ACUM-ID-F.  EXIT.                                                   
125500*                                                                         
125600 4612-BUSCAR-ID-I.                                                        
125700*                                                                         
125800     IF WS-MODA-VALOR(WS-IX-EXT) = WS-F-ID(WS-IX-FILA)                    
125900         SET WS-MODA-YA-EXISTE TO TRUE                                    
126000         ADD 1 TO WS-MODA-CANT(WS-IX-EXT)                                 
126100     END-IF.                                                              
126200*                                                                         
126300 4612-BUSCAR-ID-F.  EXIT.                                                 
126400*                                                                         
126500 4630-RELLENAR-ID-I.                                                      
126600*                                                                         
126700     IF WS-F-ID-FALTA(WS-IX-FILA) = 'S'                                   
126800         MOVE WS-MODA-GANADORA(1:8) TO WS-F-ID(WS-IX-FILA)                
126900         ADD 1 TO WS-CANT-RELLENADOS                                      
127000     END-IF.                                                              
127100*                                                                         
127200 4630-RELLENAR-ID-F.  EXIT.                                               
127300*                                                                         
127400* ---- LIMPIA LA TABLA DE FRECUENCIAS ANTES DE UN CAMPO NUEVO             
127500 4800-LIMPIAR-TABLA-MODA-I.                                               
127600*                                                                         
127700     MOVE ZEROS TO WS-MODA-DISTINTOS.                                     
127800*                                                                         
127900 4800-LIMPIAR-TABLA-MODA-F.  EXIT.                                        
128000*                                                                         
128100* ---- ESCRIBE EN LA BITACORA EL RESULTADO DE UN RELLENO                  
128200 4900-LOG-CAMPO-RELLENO-I.                                                
128300*                                                                         
128400     MOVE WS-IMP-CANT TO WS-ED-CANT-5.                                    
128500     MOVE SPACES TO WK-LINEA-LOG.                                         
128600     MOVE WS-IMP-ACCION TO WK-LOG-ACTION.                                 
128700     STRING WS-IMP-NOMBRE DELIMITED BY SPACE                              
128800         ' - ' DELIMITED BY SIZE                                          
128900         WS-ED-CANT-5 DELIMITED BY SIZE                                   
129000         ' VALUES FILLED' DELIMITED BY SIZE                               
129100         INTO WK-LOG-DETAILS.                                             
129200     MOVE WS-IMP-CONF TO WK-LOG-CONF.                                     
129300     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
129400*                                                                         
129500 4900-LOG-CAMPO-RELLENO-F.  EXIT.                                         
129600* ---- ACOTA EXTREMOS EN LAS TRES COLUMNAS NUMERICAS (IQR)                
129700 5000-TRATAR-EXTREMOS-I.                                                  
129800*                                                                         
129900     PERFORM 5100-ACOTAR-REVENUE-I  THRU 5100-ACOTAR-REVENUE-F.           
130000     PERFORM 5200-ACOTAR-QUANTITY-I THRU 5200-ACOTAR-QUANTITY-F.          
130100     PERFORM 5300-ACOTAR-PRICE-I    THRU 5300-ACOTAR-PRICE-F.             
130200*                                                                         
130300 5000-TRATAR-EXTREMOS-F.  EXIT.                                           
130400*                                                                         
130500* ---- CALCULA LOS LIMITES Y ACOTA LOS EXTREMOS DE REC-REVENUE            
130600 5100-ACOTAR-REVENUE-I.                                                   
130700*                                                                         
130800     MOVE ZEROS TO WS-ORD-CANT.                                           
130900     PERFORM 5110-COPIAR-REVENUE-I THRU 5110-COPIAR-REVENUE-F             
131000         VARYING WS-IX-FILA FROM 1 BY 1                                   
131100         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
131200     IF WS-ORD-CANT NOT < 1                                               
131300         PERFORM 5900-ORDENAR-ARREGLO-I                                   
131400             THRU 5900-ORDENAR-ARREGLO-F                                  
131500*                                                                         
131600         MOVE .25 TO WS-PCT-P                                             
131700         PERFORM 5950-CALC-PERCENTIL-I                                    
131800             THRU 5950-CALC-PERCENTIL-F                                   
131900         MOVE WS-PCT-RESULTADO TO WS-Q1                                   
132000         MOVE .75 TO WS-PCT-P                                             
132100         PERFORM 5950-CALC-PERCENTIL-I                                    
132200             THRU 5950-CALC-PERCENTIL-F                                   
132300         MOVE WS-PCT-RESULTADO TO WS-Q3                                   
132400         COMPUTE WS-RIC = WS-Q3 - WS-Q1                                   
132500         COMPUTE WS-LIM-INFERIOR ROUNDED = WS-Q1 - (WS-RIC * 1.5)         
132600         COMPUTE WS-LIM-SUPERIOR ROUNDED = WS-Q3 + (WS-RIC * 1.5)         
132700*                                                                         
132800         MOVE ZEROS TO WS-CANT-CAPADOS                                    
132900         PERFORM 5120-CAPAR-REVENUE-I                                     
133000             THRU 5120-CAPAR-REVENUE-F                                    
133100             VARYING WS-IX-FILA FROM 1 BY 1                               
133200             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
133300         IF WS-CANT-CAPADOS > ZEROS                                       
133400             MOVE 'REVENUE' TO WS-IMP-NOMBRE                              
133500             PERFORM 5990-LOG-CAPADO-CAMPO-I                              
133600                 THRU 5990-LOG-CAPADO-CAMPO-F                             
133700             ADD WS-CANT-CAPADOS TO WS-TOT-CAPADOS                        
133800         END-IF                                                           
133900     END-IF.                                                              
134000*                                                                         
134100 5100-ACOTAR-REVENUE-F.  EXIT.                                            
134200*                                                                         
134300 5110-COPIAR-REVENUE-I.                                                   
134400*                                                                         
134500     ADD 1 TO WS-ORD-CANT.                                                
134600     MOVE WS-F-REVENUE(WS-IX-FILA) TO WS-ORD-VALOR(WS-ORD-CANT).          
134700*                                                                         
134800 5110-COPIAR-REVENUE-F.  EXIT.                                            
134900*                                                                         
135000 5120-CAPAR-REVENUE-I.                                                    
135100*                                                                         
135200     IF WS-F-REVENUE(WS-IX-FILA) < WS-LIM-INFERIOR                        
135300         MOVE WS-LIM-INFERIOR TO WS-F-REVENUE(WS-IX-FILA)                 
135400         ADD 1 TO WS-CANT-CAPADOS                                         
135500     ELSE                                                                 
135600         IF WS-F-REVENUE(WS-IX-FILA) > WS-LIM-SUPERIOR                    
135700             MOVE WS-LIM-SUPERIOR TO WS-F-REVENUE(WS-IX-FILA)             
135800             ADD 1 TO WS-CANT-CAPADOS                                     
135900         END-IF                                                           
136000     END-IF.                                                              
136100*                                                                         
136200 5120-CAPAR-REVENUE-F.  EXIT.                                             
136300*                                                                         
136400* ---- CALCULA LOS LIMITES Y ACOTA LOS EXTREMOS DE REC-QUANTITY           
136500 5200-ACOTAR-QUANTITY-I.                                                  
136600*                                                                         
136700     MOVE ZEROS TO WS-ORD-CANT.                                           
136800     PERFORM 5210-COPIAR-QUANTITY-I THRU 5210-COPIAR-QUANTITY-F           
136900         VARYING WS-IX-FILA FROM 1 BY 1                                   
137000         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
137100     IF WS-ORD-CANT NOT < 1                                               
137200         PERFORM 5900-ORDENAR-ARREGLO-I                                   
137300             THRU 5900-ORDENAR-ARREGLO-F                                  
137400*                                                                         
137500         MOVE .25 TO WS-PCT-P                                             
137600         PERFORM 5950-CALC-PERCENTIL-I                                    
137700             THRU 5950-CALC-PERCENTIL-F                                   
137800         MOVE WS-PCT-RESULTADO TO WS-Q1                                   
137900         MOVE .75 TO WS-PCT-P                                             
138000         PERFORM 5950-CALC-PERCENTIL-I                                    
138100             THRU 5950-CALC-PERCENTIL-F                                   
138200         MOVE WS-PCT-RESULTADO TO WS-Q3                                   
138300         COMPUTE WS-RIC = WS-Q3 - WS-Q1                                   
138400         COMPUTE WS-LIM-INFERIOR ROUNDED = WS-Q1 - (WS-RIC * 1.5)         
138500         COMPUTE WS-LIM-SUPERIOR ROUNDED = WS-Q3 + (WS-RIC * 1.5)         
138600*                                                                         
138700         MOVE ZEROS TO WS-CANT-CAPADOS                                    
138800         PERFORM 5220-CAPAR-QUANTITY-I                                    
138900             THRU 5220-CAPAR-QUANTITY-F                                   
139000             VARYING WS-IX-FILA FROM 1 BY 1                               
139100             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
139200         IF WS-CANT-CAPADOS > ZEROS                                       
139300             MOVE 'QUANTITY' TO WS-IMP-NOMBRE                             
139400             PERFORM 5990-LOG-CAPADO-CAMPO-I                              
139500                 THRU 5990-LOG-CAPADO-CAMPO-F                             
139600             ADD WS-CANT-CAPADOS TO WS-TOT-CAPADOS                        
139700         END-IF                                                           
139800     END-IF.                                                              
139900*                                                                         
140000 5200-ACOTAR-QUANTITY-F.  EXIT.                                           
140100*                                                                         
140200 5210-COPIAR-QUANTITY-I.                                                  
140300*                                                                         
140400     ADD 1 TO WS-ORD-CANT.                                                
140500     MOVE WS-F-QUANTITY(WS-IX-FILA) TO WS-ORD-VALOR(WS-ORD-CANT).         
140600*                                                                         
140700 5210-COPIAR-QUANTITY-F.  EXIT.                                           
140800*                                                                         
140900 5220-CAPAR-QUANTITY-I.                                                   
141000*                                                                         
141100* QUANTITY NO LLEVA DECIMALES; LOS LIMITES SI (2), POR LO QUE             
141200* SE REDONDEA AL GRABAR EN VEZ DE TRUNCAR CON UN MOVE (LOTE-092).         
141300     IF WS-F-QUANTITY(WS-IX-FILA) < WS-LIM-INFERIOR                       
141400         COMPUTE WS-F-QUANTITY(WS-IX-FILA) ROUNDED =                      
141500             WS-LIM-INFERIOR                                              
141600         ADD 1 TO WS-CANT-CAPADOS                                         
141700     ELSE                                                                 
141800         IF WS-F-QUANTITY(WS-IX-FILA) > WS-LIM-SUPERIOR                   
141900             COMPUTE WS-F-QUANTITY(WS-IX-FILA) ROUNDED =                  
142000                 WS-LIM-SUPERIOR                                          
142100             ADD 1 TO WS-CANT-CAPADOS                                     
142200         END-IF                                                           
142300     END-IF.                                                              
142400*                                                                         
142500 5220-CAPAR-QUANTITY-F.  EXIT.                                            
142600*                                                                         
142700* ---- CALCULA LOS LIMITES Y ACOTA LOS EXTREMOS DE REC-PRICE              
142800 5300-ACOTAR-PRICE-I.                                                     
142900*                                                                         
143000     MOVE ZEROS TO WS-ORD-CANT.                                           
143100     PERFORM 5310-COPIAR-PRICE-I THRU 5310-COPIAR-PRICE-F                 
143200         VARYING WS-IX-FILA FROM 1 BY 1                                   
143300         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
143400     IF WS-ORD-CANT NOT < 1                                               
143500         PERFORM 5900-ORDENAR-ARREGLO-I                                   
143600             THRU 5900-ORDENAR-ARREGLO-F                                  
143700*                                                                         
143800         MOVE .25 TO WS-PCT-P                                             
143900         PERFORM 5950-CALC-PERCENTIL-I                                    
144000             THRU 5950-CALC-PERCENTIL-F                                   
144100         MOVE WS-PCT-RESULTADO TO WS-Q1                                   
144200         MOVE .75 TO WS-PCT-P                                             
144300         PERFORM 5950-CALC-PERCENTIL-I                                    
144400             THRU 5950-CALC-PERCENTIL-F                                   
144500         MOVE WS-PCT-RESULTADO TO WS-Q3                                   
144600         COMPUTE WS-RIC = WS-Q3 - WS-Q1                                   
144700         COMPUTE WS-LIM-INFERIOR ROUNDED = WS-Q1 - (WS-RIC * 1.5)         
144800         COMPUTE WS-LIM-SUPERIOR ROUNDED = WS-Q3 + (WS-RIC * 1.5)         
144900*                                                                         
145000         MOVE ZEROS TO WS-CANT-CAPADOS                                    
145100         PERFORM 5320-CAPAR-PRICE-I                                       
145200             THRU 5320-CAPAR-PRICE-F                                      
145300             VARYING WS-IX-FILA FROM 1 BY 1                               
145400             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
145500         IF WS-CANT-CAPADOS > ZEROS                                       
145600             MOVE 'PRICE' TO WS-IMP-NOMBRE                                
145700             PERFORM 5990-LOG-CAPADO-CAMPO-I                              
145800                 THRU 5990-LOG-CAPADO-CAMPO-F                             
145900             ADD WS-CANT-CAPADOS TO WS-TOT-CAPADOS                        
146000         END-IF                                                           
146100     END-IF.                                                              
146200*                                                                         
146300 5300-ACOTAR-PRICE-F.  EXIT.                                              
146400*                                                                         
146500 5310-COPIAR-PRICE-I.                                                     
146600*                                                                         
146700     ADD 1 TO WS-ORD-CANT.                                                
146800     MOVE WS-F-PRICE(WS-IX-FILA) TO WS-ORD-VALOR(WS-ORD-CANT).            
146900*                                                                         
147000 5310-COPIAR-PRICE-F.  EXIT.                                              
147100*                                                                         
147200 5320-CAPAR-PRICE-I.                                                      
147300*                                                                         
147400     IF WS-F-PRICE(WS-IX-FILA) < WS-LIM-INFERIOR                          
147500         MOVE WS-LIM-INFERIOR TO WS-F-PRICE(WS-IX-FILA)                   
147600         ADD 1 TO WS-CANT-CAPADOS                                         
147700     ELSE                                                                 
147800         IF WS-F-PRICE(WS-IX-FILA) > WS-LIM-SUPERIOR                      
147900             MOVE WS-LIM-SUPERIOR TO WS-F-PRICE(WS-IX-FILA)               
148000             ADD 1 TO WS-CANT-CAPADOS                                     
148100         END-IF                                                           
148200     END-IF.                                                              
148300*                                                                         
148400 5320-CAPAR-PRICE-F.  EXIT.                                               
148500*                                                                         
148600* ---- ORDENA WS-TABLA-ORDEN DE MENOR A MAYOR (BURBUJA)                   
148700 5900-ORDENAR-ARREGLO-I.                                                  
148800*                                                                         
148900     PERFORM 5910-PASADA-EXTERNA-I THRU 5910-PASADA-EXTERNA-F             
149000         VARYING WS-IX-EXT FROM 1 BY 1                                    
149100         UNTIL WS-IX-EXT >= WS-ORD-CANT.                                  
149200*                                                                         
149300 5900-ORDENAR-ARREGLO-F.  EXIT.                                           
149400*                                                                         
149500 5910-PASADA-EXTERNA-I.                                                   
149600*                                                                         
149700     PERFORM 5920-COMPARAR-Y-PERMUTAR-I                                   
149800         THRU 5920-COMPARAR-Y-PERMUTAR-F                                  
149900         VARYING WS-IX-INT FROM 1 BY 1                                    
150000         UNTIL WS-IX-INT > WS-ORD-CANT - WS-IX-EXT.                       
150100*                                                                         
150200 5910-PASADA-EXTERNA-F.  EXIT.                                            
150300*                                                                         
150400 5920-COMPARAR-Y-PERMUTAR-I.                                              
150500*                                                                         
150600     IF WS-ORD-VALOR(WS-IX-INT) > WS-ORD-VALOR(WS-IX-INT + 1)             
150700         MOVE WS-ORD-VALOR(WS-IX-INT)     TO WS-ORD-TEMP                  
150800         MOVE WS-ORD-VALOR(WS-IX-INT + 1)                                 
150900             TO WS-ORD-VALOR(WS-IX-INT)                                   
151000         MOVE WS-ORD-TEMP TO WS-ORD-VALOR(WS-IX-INT + 1)                  
151100     END-IF.                                                              
151200*                                                                         
151300 5920-COMPARAR-Y-PERMUTAR-F.  EXIT.                                       
151400*                                                                         
151500* ---- PERCENTIL POR INTERPOLACION LINEAL - RANGO CERO-BASADO             
151600* (ENTRA WS-PCT-P 0-1, SALE WS-PCT-RESULTADO. REQUIERE EL                 
151700* ARREGLO YA ORDENADO EN WS-TABLA-ORDEN CON WS-ORD-CANT FILAS)            
151800 5950-CALC-PERCENTIL-I.                                                   
151900*                                                                         
152000     COMPUTE WS-PCT-RANGO = WS-PCT-P * (WS-ORD-CANT - 1).                 
152100     MOVE WS-PCT-RANGO TO WS-PCT-RANGO-BAJO.                              
152200     COMPUTE WS-PCT-FRACCION = WS-PCT-RANGO - WS-PCT-RANGO-BAJO.          
152300     COMPUTE WS-PCT-RANGO-ALTO = WS-PCT-RANGO-BAJO + 1.                   
152400     IF WS-PCT-RANGO-ALTO > WS-ORD-CANT                                   
152500         MOVE WS-PCT-RANGO-BAJO TO WS-PCT-RANGO-ALTO                      
152600     END-IF.                                                              
152700*                                                                         
152800     COMPUTE WS-PCT-RESULTADO ROUNDED =                                   
152900         WS-ORD-VALOR(WS-PCT-RANGO-BAJO + 1) +                            
153000         (WS-PCT-FRACCION *                                               
153100             (WS-ORD-VALOR(WS-PCT-RANGO-ALTO + 1) -                       
153200                 WS-ORD-VALOR(WS-PCT-RANGO-BAJO + 1))).                   
153300*                                                                         
153400 5950-CALC-PERCENTIL-F.  EXIT.                                            
153500*                                                                         
153600* ---- ESCRIBE EN LA BITACORA LOS LIMITES Y EL CONTEO ACOTADO             
153700 5990-LOG-CAPADO-CAMPO-I.                                                 
153800*                                                                         
153900     MOVE WS-CANT-CAPADOS  TO WS-ED-CANT-5.                               
154000     MOVE WS-LIM-INFERIOR  TO WS-ED-MONEDA.                               
154100     MOVE WS-LIM-SUPERIOR  TO WS-ED-MONEDA-2.                             
154200     MOVE SPACES TO WK-LINEA-LOG.                                         
154300     MOVE 'OUTLIERS CAPPED' TO WK-LOG-ACTION.                             
154400     STRING WS-IMP-NOMBRE DELIMITED BY SPACE                              
154500         ' - ' DELIMITED BY SIZE                                          
154600         WS-ED-CANT-5 DELIMITED BY SIZE                                   
154700         ' CAPPED, BOUNDS ' DELIMITED BY SIZE                             
154800         WS-ED-MONEDA DELIMITED BY SIZE                                   
154900         ' TO ' DELIMITED BY SIZE                                         
155000         WS-ED-MONEDA-2 DELIMITED BY SIZE                                 
155100         INTO WK-LOG-DETAILS.                                             
155200     MOVE 'HIGH' TO WK-LOG-CONF.                                          
155300     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
155400*                                                                         
155500 5990-LOG-CAPADO-CAMPO-F.  EXIT.                                          
155600* ---- RAIZ CUADRADA POR ITERACION DE NEWTON-RAPHSON -------------        
155700* (LOTE-095 - EL DESVIO ESTANDAR DEL ESQUEMA INFERIDO NECESITA            
155800* RAIZ CUADRADA; NO SE USAN FUNCIONES INTRINSECAS EN ESTE LOTE.           
155900* ENTRA WS-RAIZ-RADICANDO, SALE WS-RAIZ-X.)                               
156000 5960-CALC-RAIZ-CUADRADA-I.                                               
156100*                                                                         
156200     IF WS-RAIZ-RADICANDO > ZEROS                                         
156300         MOVE WS-RAIZ-RADICANDO TO WS-RAIZ-X                              
156400         MOVE ZEROS TO WS-RAIZ-ITER                                       
156500         PERFORM 5970-ITERAR-NEWTON-I                                     
156600             THRU 5970-ITERAR-NEWTON-F                                    
156700             VARYING WS-RAIZ-ITER FROM 1 BY 1                             
156800             UNTIL WS-RAIZ-ITER > 20                                      
156900     ELSE                                                                 
157000         MOVE ZEROS TO WS-RAIZ-X                                          
157100     END-IF.                                                              
157200*                                                                         
157300 5960-CALC-RAIZ-CUADRADA-F.  EXIT.                                        
157400*                                                                         
157500 5970-ITERAR-NEWTON-I.                                                    
157600*                                                                         
157700     MOVE WS-RAIZ-X TO WS-RAIZ-X-ANT.                                     
157800     COMPUTE WS-RAIZ-X ROUNDED =                                          
157900         (WS-RAIZ-X-ANT +                                                 
158000             (WS-RAIZ-RADICANDO / WS-RAIZ-X-ANT)) / 2.                    
158100*                                                                         
158200 5970-ITERAR-NEWTON-F.  EXIT.                                             
158300* ---- APLICA LAS DOS REGLAS DE NEGOCIO DEL LOTE                          
158400 6000-APLICAR-REGLAS-I.                                                   
158500*                                                                         
158600     PERFORM 6100-REGLA-MONTOS-I   THRU 6100-REGLA-MONTOS-F.              
158700     PERFORM 6200-REGLA-CANTIDAD-I THRU 6200-REGLA-CANTIDAD-F.            
158800*                                                                         
158900 6000-APLICAR-REGLAS-F.  EXIT.                                            
159000*                                                                         
159100* ---- REGLA 1: MONTOS NEGATIVOS EN REVENUE Y PRICE VAN A CERO            
159200 6100-REGLA-MONTOS-I.                                                     
159300*                                                                         
159400     MOVE ZEROS TO WS-CANT-CORREGIDOS.                                    
159500     PERFORM 6110-CORREGIR-MONTO-FILA-I                                   
159600         THRU 6110-CORREGIR-MONTO-FILA-F                                  
159700         VARYING WS-IX-FILA FROM 1 BY 1                                   
159800         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
159900*                                                                         
160000     IF WS-CANT-CORREGIDOS > ZEROS                                        
160100         MOVE WS-CANT-CORREGIDOS TO WS-ED-CANT-5                          
160200         MOVE SPACES TO WK-LINEA-LOG                                      
160300         MOVE 'NEGATIVE VALUES ZEROED'                                    
160400             TO WK-LOG-ACTION                                             
160500         STRING WS-ED-CANT-5 DELIMITED BY SIZE                            
160600             ' VALUES IN REVENUE/PRICE' DELIMITED BY SIZE                 
160700             INTO WK-LOG-DETAILS                                          
160800         MOVE 'HIGH' TO WK-LOG-CONF                                       
160900         WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG                           
161000         ADD WS-CANT-CORREGIDOS TO WS-TOT-REGLAS                          
161100     END-IF.                                                              
161200*                                                                         
161300 6100-REGLA-MONTOS-F.  EXIT.                                              
161400*                                                                         
161500 6110-CORREGIR-MONTO-FILA-I.                                              
161600*                                                                         
161700     IF WS-F-REVENUE(WS-IX-FILA) < ZEROS                                  
161800         MOVE ZEROS TO WS-F-REVENUE(WS-IX-FILA)                           
161900         ADD 1 TO WS-CANT-CORREGIDOS                                      
162000     END-IF.                                                              
162100     IF WS-F-PRICE(WS-IX-FILA) < ZEROS                                    
162200         MOVE ZEROS TO WS-F-PRICE(WS-IX-FILA)                             
162300         ADD 1 TO WS-CANT-CORREGIDOS                                      
162400     END-IF.                                                              
162500*                                                                         
162600 6110-CORREGIR-MONTO-FILA-F.  EXIT.                                       
162700*                                                                         
162800* ---- REGLA 2: CANTIDADES CENTINELA SE CAMBIAN POR LA MEDIANA            
162900 6200-REGLA-CANTIDAD-I.                                                   
163000*                                                                         
163100     MOVE ZEROS TO WS-ORD-CANT.                                           
163200     PERFORM 6210-COPIAR-CANTIDAD-VALIDA-I                                
163300         THRU 6210-COPIAR-CANTIDAD-VALIDA-F                               
163400         VARYING WS-IX-FILA FROM 1 BY 1                                   
163500         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
163600     IF WS-ORD-CANT NOT < 1                                               
163700         PERFORM 5900-ORDENAR-ARREGLO-I                                   
163800             THRU 5900-ORDENAR-ARREGLO-F                                  
163900         MOVE .5 TO WS-PCT-P                                              
164000         PERFORM 5950-CALC-PERCENTIL-I                                    
164100             THRU 5950-CALC-PERCENTIL-F                                   
164200         COMPUTE WS-MEDIANA-CANT ROUNDED = WS-PCT-RESULTADO               
164300*                                                                         
164400         MOVE ZEROS TO WS-CANT-CORREGIDOS                                 
164500         PERFORM 6220-CORREGIR-CANTIDAD-I                                 
164600             THRU 6220-CORREGIR-CANTIDAD-F                                
164700             VARYING WS-IX-FILA FROM 1 BY 1                               
164800             UNTIL WS-IX-FILA > WS-CANT-FILAS                             
164900*                                                                         
165000         IF WS-CANT-CORREGIDOS > ZEROS                                    
165100             MOVE WS-CANT-CORREGIDOS TO WS-ED-CANT-5                      
165200             MOVE SPACES TO WK-LINEA-LOG                                  
165300             MOVE 'SENTINEL QUANTITY REPLACED'                            
165400                 TO WK-LOG-ACTION                                         
165500             STRING WS-ED-CANT-5 DELIMITED BY SIZE                        
165600                 ' VALUES REPLACED WITH MEDIAN' DELIMITED BY SIZE         
165700                 INTO WK-LOG-DETAILS                                      
165800             MOVE 'MEDIUM' TO WK-LOG-CONF                                 
165900             WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG                       
166000             ADD WS-CANT-CORREGIDOS TO WS-TOT-REGLAS                      
166100         END-IF                                                           
166200     END-IF.                                                              
166300*                                                                         
166400 6200-REGLA-CANTIDAD-F.  EXIT.                                            
166500*                                                                         
166600 6210-COPIAR-CANTIDAD-VALIDA-I.                                           
166700*                                                                         
166800     IF WS-F-QUANTITY(WS-IX-FILA) NOT = WS-CENTINELA-1                    
166900         AND WS-F-QUANTITY(WS-IX-FILA) NOT = WS-CENTINELA-2               
167000         AND WS-F-QUANTITY(WS-IX-FILA) NOT = WS-CENTINELA-3               
167100         ADD 1 TO WS-ORD-CANT                                             
167200         MOVE WS-F-QUANTITY(WS-IX-FILA)                                   
167300             TO WS-ORD-VALOR(WS-ORD-CANT)                                 
167400     END-IF.                                                              
167500*                                                                         
167600 6210-COPIAR-CANTIDAD-VALIDA-F.  EXIT.                                    
167700*                                                                         
167800 6220-CORREGIR-CANTIDAD-I.                                                
167900*                                                                         
168000     IF WS-F-QUANTITY(WS-IX-FILA) = WS-CENTINELA-1                        
168100         OR WS-F-QUANTITY(WS-IX-FILA) = WS-CENTINELA-2                    
168200         OR WS-F-QUANTITY(WS-IX-FILA) = WS-CENTINELA-3                    
168300         MOVE WS-MEDIANA-CANT TO WS-F-QUANTITY(WS-IX-FILA)                
168400         ADD 1 TO WS-CANT-CORREGIDOS                                      
168500     END-IF.                                                              
168600*                                                                         
168700 6220-CORREGIR-CANTIDAD-F.  EXIT.                                         
168800*                                                                         
168900* ---- QUITA DEL LOTE LAS FILAS MARCADAS COMO DUPLICADAS                  
169000 7000-ELIMINAR-DUPLIC-I.                                                  
169100*                                                                         
169200     PERFORM 8900-DETECTAR-DUPLICADOS-I                                   
169300         THRU 8900-DETECTAR-DUPLICADOS-F.                                 
169400*                                                                         
169500     MOVE WS-CANT-FILAS TO WS-ORD-CANT.                                   
169600     MOVE ZEROS TO WS-IX-COMPARA.                                         
169700     PERFORM 7100-COMPACTAR-TABLA-I THRU 7100-COMPACTAR-TABLA-F           
169800         VARYING WS-IX-FILA FROM 1 BY 1                                   
169900         UNTIL WS-IX-FILA > WS-ORD-CANT.                                  
170000     MOVE WS-IX-COMPARA TO WS-CANT-FILAS.                                 
170100*                                                                         
170200* WS-DUP-CANT DE 8900 SOLO CUENTA FILAS RECIEN DETECTADAS EN              
170300* ESTA LLAMADA; LAS YA MARCADAS EN UNA CALIFICACION ANTERIOR NO           
170400* SE RECUENTAN ALLI.  EL TOTAL REAL RETIRADO ES LA DIFERENCIA             
170500* DE FILAS ANTES/DESPUES DE COMPACTAR LA TABLA (LOTE-091).                
170600     COMPUTE WS-DUP-CANT = WS-ORD-CANT - WS-CANT-FILAS.                   
170700*                                                                         
170800     IF WS-DUP-CANT > ZEROS                                               
170900         MOVE WS-DUP-CANT TO WS-ED-CANT-5                                 
171000         MOVE SPACES TO WK-LINEA-LOG                                      
171100         MOVE 'DUPLICATE ROWS REMOVED'                                    
171200             TO WK-LOG-ACTION                                             
171300         STRING WS-ED-CANT-5 DELIMITED BY SIZE                            
171400             ' DUPLICATE ROWS DROPPED' DELIMITED BY SIZE                  
171500             INTO WK-LOG-DETAILS                                          
171600         MOVE 'HIGH' TO WK-LOG-CONF                                       
171700         WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG                           
171800         ADD WS-DUP-CANT TO WS-TOT-DUP-ELIM                               
171900     END-IF.                                                              
172000*                                                                         
172100 7000-ELIMINAR-DUPLIC-F.  EXIT.                                           
172200*                                                                         
172300* ---- REACOMODA LA TABLA DEJANDO SOLO LAS FILAS NO DUPLICADAS            
172400 7100-COMPACTAR-TABLA-I.                                                  
172500*                                                                         
172600     IF WS-F-BORRAR(WS-IX-FILA) NOT = 'S'                                 
172700         ADD 1 TO WS-IX-COMPARA                                           
172800         MOVE WS-F-ID(WS-IX-FILA)                                         
172900             TO WS-F-ID(WS-IX-COMPARA)                                    
173000         MOVE WS-F-CATEGORY(WS-IX-FILA)                                   
173100             TO WS-F-CATEGORY(WS-IX-COMPARA)                              
173200         MOVE WS-F-REVENUE(WS-IX-FILA)                                    
173300             TO WS-F-REVENUE(WS-IX-COMPARA)                               
173400         MOVE WS-F-QUANTITY(WS-IX-FILA)                                   
173500             TO WS-F-QUANTITY(WS-IX-COMPARA)                              
173600         MOVE WS-F-PRICE(WS-IX-FILA)                                      
173700             TO WS-F-PRICE(WS-IX-COMPARA)                                 
173800         MOVE WS-F-ACTIVE(WS-IX-FILA)                                     
173900             TO WS-F-ACTIVE(WS-IX-COMPARA)                                
174000         MOVE 'N' TO WS-F-BORRAR(WS-IX-COMPARA)                           
174100     END-IF.                                                              
174200*                                                                         
174300 7100-COMPACTAR-TABLA-F.  EXIT.                                           
174400*                                                                         
174500* ---- ESCRIBE LAS FILAS SOBREVIVIENTES EN CLEANED-OUT -----------        
174600 9000-ESCRIBIR-SALIDA-I.                                                  
174700*                                                                         
174800     OPEN OUTPUT CLEANED-OUT.                                             
174900     PERFORM 9100-ESCRIBIR-FILA-I THRU 9100-ESCRIBIR-FILA-F               
175000         VARYING WS-IX-FILA FROM 1 BY 1                                   
175100         UNTIL WS-IX-FILA > WS-CANT-FILAS.                                
175200     CLOSE CLEANED-OUT.                                                   
175300*                                                                         
175400     MOVE WS-CANT-FILAS TO LK-FILAS-SALIDA.                               
175500*                                                                         
175600 9000-ESCRIBIR-SALIDA-F.  EXIT.                                           
175700*                                                                         
175800 9100-ESCRIBIR-FILA-I.                                                    
175900*                                                                         
176000     MOVE SPACES         TO WK-REGISTRO.                                  
176100     MOVE WS-F-ID(WS-IX-FILA)       TO WK-ID.                             
176200     MOVE WS-F-CATEGORY(WS-IX-FILA) TO WK-CATEGORY.                       
176300     MOVE WS-F-REVENUE(WS-IX-FILA)  TO WK-REVENUE.                        
176400     MOVE WS-F-QUANTITY(WS-IX-FILA) TO WK-QUANTITY.                       
176500     MOVE WS-F-PRICE(WS-IX-FILA)    TO WK-PRICE.                          
176600     MOVE WS-F-ACTIVE(WS-IX-FILA)   TO WK-ACTIVE.                         
176700     WRITE FS-REG-NEGOCIO-OUT FROM WK-REGISTRO.                           
176800*                                                                         
176900 9100-ESCRIBIR-FILA-F.  EXIT.                                             
177000*                                                                         
177100* ---- ESCRIBE EL PIE DE LA BITACORA CON LOS TOTALES DEL LOTE             
177200* (LOTE-094 - EL PIE ES EL LUGAR UNICO DONDE QUEDAN LOS TOTALES           
177300* DE CONTROL DEL LOTE: FILAS DE ENTRADA/SALIDA Y CALIDAD ANTES/           
177400* DESPUES/MEJORA, ADEMAS DE LOS 4 TOTALES DE ACCIONES DE LIMPIEZA)        
177500 9900-ESCRIBIR-TRAILER-I.                                                 
177600*                                                                         
177700     COMPUTE WS-CALIDAD-RED ROUNDED = WS-CALIDAD-ANTES.                   
177800     MOVE WS-CALIDAD-RED TO WS-ED-CALIDAD.                                
177900     COMPUTE WS-CALIDAD-RED ROUNDED = WS-CALIDAD-DESPUES.                 
178000     MOVE WS-CALIDAD-RED TO WS-ED-CALIDAD-2.                              
178100     COMPUTE LK-CALIDAD-FINAL = WS-CALIDAD-DESPUES.                       
178200*                                                                         
178300     MOVE SPACES TO WK-LINEA-LOG.                                         
178400     MOVE 'BATCH SUMMARY' TO WK-LOG-ACTION.                               
178500     MOVE WS-CANT-FILAS-INICIAL TO WS-ED-CANT-7.                          
178600     MOVE WS-CANT-FILAS         TO WS-ED-CANT-7-2.                        
178700     STRING 'ROWS IN ' DELIMITED BY SIZE                                  
178800         WS-ED-CANT-7 DELIMITED BY SIZE                                   
178900         ' ROWS OUT ' DELIMITED BY SIZE                                   
179000         WS-ED-CANT-7-2 DELIMITED BY SIZE                                 
179100         INTO WK-LOG-DETAILS.                                             
179200     MOVE 'HIGH' TO WK-LOG-CONF.                                          
179300     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
179400*                                                                         
179500     MOVE SPACES TO WK-LINEA-LOG.                                         
179600     MOVE 'BATCH SUMMARY' TO WK-LOG-ACTION.                               
179700     STRING 'QUALITY BEFORE ' DELIMITED BY SIZE                           
179800         WS-ED-CALIDAD DELIMITED BY SIZE                                  
179900         ' AFTER ' DELIMITED BY SIZE                                      
180000         WS-ED-CALIDAD-2 DELIMITED BY SIZE                                
180100         '/100' DELIMITED BY SIZE                                         
180200         INTO WK-LOG-DETAILS.                                             
180300     MOVE 'HIGH' TO WK-LOG-CONF.                                          
180400     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
180500*                                                                         
180600     COMPUTE WS-CALIDAD-DELTA =                                           
180700         WS-CALIDAD-DESPUES - WS-CALIDAD-ANTES.                           
180800     IF WS-CALIDAD-DELTA > ZEROS                                          
180900         COMPUTE WS-CALIDAD-RED ROUNDED = WS-CALIDAD-DELTA                
181000         MOVE WS-CALIDAD-RED TO WS-ED-DELTA                               
181100         MOVE SPACES TO WK-LINEA-LOG                                      
181200         MOVE 'BATCH SUMMARY' TO WK-LOG-ACTION                            
181300         STRING 'QUALITY IMPROVEMENT ' DELIMITED BY SIZE                  
181400             WS-ED-DELTA DELIMITED BY SIZE                                
181500             INTO WK-LOG-DETAILS                                          
181600         MOVE 'HIGH' TO WK-LOG-CONF                                       
181700         WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG                           
181800     END-IF.                                                              
181900*                                                                         
182000     MOVE SPACES TO WK-LINEA-LOG.                                         
182100     MOVE 'BATCH TOTALS' TO WK-LOG-ACTION.                                
182200     MOVE WS-TOT-IMPUTADOS TO WS-ED-CANT-7.                               
182300     STRING 'IMPUTED ' DELIMITED BY SIZE                                  
182400         WS-ED-CANT-7 DELIMITED BY SIZE                                   
182500         INTO WK-LOG-DETAILS.                                             
182600     MOVE 'MEDIUM' TO WK-LOG-CONF.                                        
182700     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
182800*                                                                         
182900     MOVE SPACES TO WK-LINEA-LOG.                                         
183000     MOVE 'BATCH TOTALS' TO WK-LOG-ACTION.                                
183100     MOVE WS-TOT-CAPADOS TO WS-ED-CANT-7.                                 
183200     STRING 'OUTLIERS CAPPED ' DELIMITED BY SIZE                          
183300         WS-ED-CANT-7 DELIMITED BY SIZE                                   
183400         INTO WK-LOG-DETAILS.                                             
183500     MOVE 'MEDIUM' TO WK-LOG-CONF.                                        
183600     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
183700*                                                                         
183800     MOVE SPACES TO WK-LINEA-LOG.                                         
183900     MOVE 'BATCH TOTALS' TO WK-LOG-ACTION.                                
184000     MOVE WS-TOT-REGLAS TO WS-ED-CANT-7.                                  
184100     STRING 'BUSINESS RULE FIXES ' DELIMITED BY SIZE                      
184200         WS-ED-CANT-7 DELIMITED BY SIZE                                   
184300         INTO WK-LOG-DETAILS.                                             
184400     MOVE 'HIGH' TO WK-LOG-CONF.                                          
184500     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
184600*                                                                         
184700     MOVE SPACES TO WK-LINEA-LOG.                                         
184800     MOVE 'BATCH TOTALS' TO WK-LOG-ACTION.                                
184900     MOVE WS-TOT-DUP-ELIM TO WS-ED-CANT-5.                                
185000     STRING 'DUPLICATES REMOVED ' DELIMITED BY SIZE                       
185100         WS-ED-CANT-5 DELIMITED BY SIZE                                   
185200         INTO WK-LOG-DETAILS.                                             
185300     MOVE 'HIGH' TO WK-LOG-CONF.                                          
185400     WRITE FS-REG-LOG-OUT FROM WK-LINEA-LOG.                              
185500*                                                                         
185600 9900-ESCRIBIR-TRAILER-F.  EXIT.                                          
