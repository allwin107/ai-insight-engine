000100****************************************************************          
000200*                                                                         
000300* COPY CPBUSREG                                                           
000400* SISTEMA LIMPDAT - LIMPIEZA Y CALIFICACION DE CALIDAD                    
000500* LAYOUT REGISTRO DE NEGOCIO (ENTRADA Y SALIDA DEPURADA)                  
000600* LARGO DE REGISTRO = 62 BYTES                                            
000700*                                                                         
000800* SE USA TAL CUAL PARA BUSINESS-IN Y PARA CLEANED-OUT.                    
000900* LOS NUMERICOS SE REDEFINEN COMO ALFANUMERICOS PARA                      
001000* DETECTAR VALOR AUSENTE (CAMPO EN BLANCO = NULO).                        
001100****************************************************************          
001200 01  REG-NEGOCIO.                                                         
001300* (01:08) IDENTIFICADOR UNICO DEL REGISTRO                                
001400     03  REC-ID           PIC X(08).                                      
001500* (09:10) CODIGO DE CATEGORIA/PRODUCTO (BAJA CARDIN.)                     
001600     03  REC-CATEGORY     PIC X(10).                                      
001700* (19:11) IMPORTE ("REVENUE") - EN BLANCO = AUSENTE                       
001800     03  REC-REVENUE      PIC S9(9)V99.                                   
001900     03  REC-REVENUE-R    REDEFINES REC-REVENUE                           
002000                              PIC X(11).                                  
002100* (30:05) CANTIDAD DE UNIDADES - EN BLANCO = AUSENTE                      
002200     03  REC-QUANTITY     PIC 9(05).                                      
002300     03  REC-QUANTITY-R   REDEFINES REC-QUANTITY                          
002400                              PIC X(05).                                  
002500* (35:09) PRECIO UNITARIO - EN BLANCO = AUSENTE                           
002600     03  REC-PRICE        PIC S9(7)V99.                                   
002700     03  REC-PRICE-R      REDEFINES REC-PRICE                             
002800                              PIC X(09).                                  
002900* (44:01) INDICADOR Y/N/T/F/1/0 - BLANCO = AUSENTE                        
003000     03  REC-ACTIVE       PIC X(01).                                      
003100* (45:18) RELLENO HASTA COMPLETAR LOS 62 BYTES                            
003200     03  FILLER           PIC X(18).                                      
