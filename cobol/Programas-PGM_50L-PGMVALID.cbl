000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMVALID.                                                 
000300 AUTHOR.        M. LEIVA.                                                 
000400 INSTALLATION.  GERENCIA DE SISTEMAS - PROC. POR LOTES.                   
000500 DATE-WRITTEN.  14/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.                     
000800*                                                                         
000900****************************************************************          
001000*                                                                         
001100* SISTEMA:      LIMPDAT                                                   
001200* PROGRAMA:     PGMVALID - VALIDACION DE ARCHIVO DE ENTRADA               
001300*                                                                         
001400* OBJETIVO:     COMPUERTA DE ACEPTACION DEL ARCHIVO RECIBIDO              
001500*               PARA EL LOTE DE LIMPIEZA DE DATOS.  RECIBE POR            
001600*               LINKAGE EL NOMBRE Y TAMANO DEL ARCHIVO Y                  
001700*               DEVUELVE SI ES VALIDO O EL MOTIVO DE RECHAZO.             
001800*                                                                         
001900* REGLAS:       1) NOMBRE DE ARCHIVO OBLIGATORIO.                         
002000*               2) EXTENSION PERMITIDA: CSV, XLSX, XLS.                   
002100*               3) TAMANO MAXIMO 10 MB (10485760 BYTES).                  
002200*               EL PRIMER RECHAZO GANA - NO SE ACUMULAN.                  
002300*                                                                         
002400****************************************************************          
002500*                                                                         
002600* HISTORIAL DE MODIFICACIONES                                             
002700* ----------------------------------------------------------              
002800* FECHA      AUTOR   TICKET    DESCRIPCION                                
002900* ---------- ------- --------- --------------------------------           
003000* 14/03/1989 MLE     LOTE-001  VERSION INICIAL - VALIDA CSV Y             
003100*                              TAMANO MAXIMO 2 MB.                        
003200* 02/07/1990 MLE     LOTE-014  SE AGREGA EXTENSION XLS COMO               
003300*                              FORMATO PERMITIDO DE CARGA.                
003400* 19/11/1991 RQF     LOTE-022  MENSAJE DE RECHAZO UNIFORME PARA           
003500*                              TODAS LAS CAUSAS DE ERROR.                 
003600* 08/02/1993 MLE     LOTE-030  LIMITE DE TAMANO LLEVADO A 10 MB           
003700*                              POR PEDIDO DE OPERACIONES.                 
003800* 23/09/1994 CDP     LOTE-041  SE INCORPORA FORMATO XLSX A LA             
003900*                              LISTA DE EXTENSIONES VALIDAS.              
004000* 11/01/1996 RQF     LOTE-055  CORRECCION: LA EXTENSION SE                
004100*                              COMPARABA SIN NORMALIZAR A                 
004200*                              MAYUSCULAS - QUEDABAN AFUERA               
004300*                              ARCHIVOS 'DATOS.CSV' EN MINUSC.            
004400* 05/10/1998 MLE     LOTE-067  REVISION Y2K: SIN CAMPOS DE        Y2K099  
004500*                              FECHA EN ESTE PROGRAMA - NO                
004600*                              REQUIERE CAMBIOS. SE DEJA                  
004700*                              CONSTANCIA PARA LA AUDITORIA.              
004800* 27/06/2001 CDP     LOTE-079  SE AGREGA SECURITY Y BLOQUE DE             
004900*                              INSTALACION SEGUN NUEVO                    
005000*                              ESTANDAR DE ENCABEZADOS.                   
005100*                                                                         
005200****************************************************************          
005300*                                                                         
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600*                                                                         
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900*                                                                         
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200*                                                                         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*                                                                         
006600 WORKING-STORAGE SECTION.                                                 
006700* =======================                                                 
006800*                                                                         
006900* ---- LIMITES DE VALIDACION (CONSTANTES DEL LOTE) --------------         
007000 01  WS-CONSTANTES.                                                       
007100     03  WS-TAM-MAXIMO       PIC 9(09) COMP-3 VALUE 10485760.             
007200     03  WS-CANT-EXTENS      PIC 9(01)         VALUE 3.                   
007300     03  WS-TABLA-EXTENS.                                                 
007400         05  FILLER              PIC X(05) VALUE 'CSV  '.                 
007500         05  FILLER              PIC X(05) VALUE 'XLSX '.                 
007600         05  FILLER              PIC X(05) VALUE 'XLS  '.                 
007700     03  WS-TABLA-EXTENS-R REDEFINES WS-TABLA-EXTENS.                     
007800         05  WS-EXTENS-OK       PIC X(05) OCCURS 3 TIMES.                 
007900*                                                                         
008000* ---- AREAS DE TRABAJO -----------------------------------------         
008100 01  WS-EXTENSION        PIC X(05)         VALUE SPACES.                  
008200     03  WS-EXTENSION-R REDEFINES WS-EXTENSION.                           
008300         05  WS-EXTENSION-CAR   PIC X(01) OCCURS 5 TIMES.                 
008400 77  WS-EXTENSION-MAY    PIC X(05)         VALUE SPACES.                  
008500 01  WS-POSICIONES.                                                       
008600     03  WS-POS-PUNTO        PIC 9(02) COMP    VALUE ZEROS.               
008700     03  WS-LARGO-NOMBRE     PIC 9(02) COMP    VALUE ZEROS.               
008800     03  WS-POSICIONES-R REDEFINES WS-POSICIONES                          
008900         PIC X(04).                                                       
009000 77  WS-IX               PIC 9(02) COMP    VALUE ZEROS.                   
009100 77  WS-IX-CAR           PIC 9(02) COMP    VALUE ZEROS.                   
009200 77  WS-EXTENS-ENCONTRADA PIC X            VALUE 'N'.                     
009300     88  WS-EXTENS-ES-VALIDA           VALUE 'S'.                         
009400*                                                                         
009500* ---- FILLER DE ALINEACION DE AREA DE TRABAJO ------------------         
009600 01  FILLER               PIC X(20) VALUE SPACES.                         
009700*                                                                         
009800 LINKAGE SECTION.                                                         
009900* ================                                                        
010000 01  LK-VALIDACION.                                                       
010100     03  LK-FILENAME         PIC X(40).                                   
010200     03  LK-FILE-SIZE        PIC 9(09) COMP-3.                            
010300     03  LK-RESULTADO        PIC X(01).                                   
010400         88  LK-ES-VALIDO           VALUE 'S'.                            
010500         88  LK-NO-ES-VALIDO        VALUE 'N'.                            
010600     03  LK-MENSAJE          PIC X(60).                                   
010700*                                                                         
010800 PROCEDURE DIVISION USING LK-VALIDACION.                                  
010900*                                                                         
011000 0000-VALIDAR-ARCHIVO-I.                                                  
011100*                                                                         
011200     SET LK-ES-VALIDO   TO TRUE                                           
011300     MOVE SPACES        TO LK-MENSAJE                                     
011400     MOVE ZEROS         TO WS-POS-PUNTO WS-LARGO-NOMBRE                   
011500     MOVE SPACES        TO WS-EXTENSION WS-EXTENSION-MAY                  
011600     MOVE 'N'           TO WS-EXTENS-ENCONTRADA.                          
011700*                                                                         
011800     PERFORM 1000-VALIDAR-NOMBRE                                          
011900         THRU 1000-VALIDAR-NOMBRE-F.                                      
012000*                                                                         
012100     IF LK-ES-VALIDO                                                      
012200         PERFORM 2000-VALIDAR-EXTENSION                                   
012300             THRU 2000-VALIDAR-EXTENSION-F                                
012400     END-IF.                                                              
012500*                                                                         
012600     IF LK-ES-VALIDO                                                      
012700         PERFORM 3000-VALIDAR-TAMANO                                      
012800             THRU 3000-VALIDAR-TAMANO-F                                   
012900     END-IF.                                                              
013000*                                                                         
013100     IF LK-ES-VALIDO                                                      
013200         MOVE 'FILE IS VALID' TO LK-MENSAJE                               
013300     END-IF.                                                              
013400*                                                                         
013500 0000-VALIDAR-ARCHIVO-F.  EXIT.                                           
013600*                                                                         
013700* ---- REGLA 1 - EL NOMBRE DE ARCHIVO ES OBLIGATORIO ------------         
013800 1000-VALIDAR-NOMBRE.                                                     
013900*                                                                         
014000     IF LK-FILENAME = SPACES OR LOW-VALUES                                
014100         SET LK-NO-ES-VALIDO TO TRUE                                      
014200         MOVE 'FILENAME IS REQUIRED' TO LK-MENSAJE                        
014300     END-IF.                                                              
014400*                                                                         
014500 1000-VALIDAR-NOMBRE-F.  EXIT.                                            
014600*                                                                         
014700* ---- REGLA 2 - EXTENSION PERMITIDA (CSV / XLSX / XLS) ---------         
014800 2000-VALIDAR-EXTENSION.                                                  
014900*                                                                         
015000     PERFORM 2100-UBICAR-PUNTO THRU 2100-UBICAR-PUNTO-F.                  
015100*                                                                         
015200     IF WS-POS-PUNTO = ZEROS                                              
015300         SET LK-NO-ES-VALIDO TO TRUE                                      
015400         MOVE 'FILE TYPE NOT ALLOWED' TO LK-MENSAJE                       
015500     ELSE                                                                 
015600         PERFORM 2200-EXTRAER-EXTENSION                                   
015700             THRU 2200-EXTRAER-EXTENSION-F                                
015800         PERFORM 2300-BUSCAR-EXTENSION                                    
015900             THRU 2300-BUSCAR-EXTENSION-F                                 
016000         IF NOT WS-EXTENS-ES-VALIDA                                       
016100             SET LK-NO-ES-VALIDO TO TRUE                                  
016200             MOVE 'FILE TYPE NOT ALLOWED' TO LK-MENSAJE                   
016300         END-IF                                                           
016400     END-IF.                                                              
016500*                                                                         
016600 2000-VALIDAR-EXTENSION-F.  EXIT.                                         
016700*                                                                         
016800* ---- UBICA EL ULTIMO '.' DEL NOMBRE RECORRIENDO DE DERECHA ----         
016900* ---- A IZQUIERDA (WS-POS-PUNTO QUEDA EN 0 SI NO HAY PUNTO) ----         
017000 2100-UBICAR-PUNTO.                                                       
017100*                                                                         
017200     MOVE ZEROS TO WS-LARGO-NOMBRE.                                       
017300     INSPECT LK-FILENAME TALLYING WS-LARGO-NOMBRE                         
017400         FOR CHARACTERS BEFORE INITIAL SPACES.                            
017500     IF WS-LARGO-NOMBRE = ZEROS                                           
017600         MOVE 40 TO WS-LARGO-NOMBRE                                       
017700     END-IF.                                                              
017800*                                                                         
017900     MOVE WS-LARGO-NOMBRE TO WS-IX.                                       
018000     PERFORM 2110-PROBAR-UNA-POSICION                                     
018100         THRU 2110-PROBAR-UNA-POSICION-F                                  
018200         UNTIL WS-IX = ZEROS OR WS-POS-PUNTO NOT = ZEROS.                 
018300*                                                                         
018400 2100-UBICAR-PUNTO-F.  EXIT.                                              
018500*                                                                         
018600* ---- PRUEBA UNA POSICION DEL NOMBRE Y RETROCEDE UNA -----------         
018700 2110-PROBAR-UNA-POSICION.                                                
018800*                                                                         
018900     IF LK-FILENAME(WS-IX:1) = '.'                                        
019000         MOVE WS-IX TO WS-POS-PUNTO                                       
019100     END-IF.                                                              
019200     SUBTRACT 1 FROM WS-IX.                                               
019300*                                                                         
019400 2110-PROBAR-UNA-POSICION-F.  EXIT.                                       
019500*                                                                         
019600* ---- EXTRAE HASTA 5 CARACTERES DESPUES DEL PUNTO --------------         
019700 2200-EXTRAER-EXTENSION.                                                  
019800*                                                                         
019900     MOVE SPACES TO WS-EXTENSION.                                         
020000     IF (WS-LARGO-NOMBRE - WS-POS-PUNTO) > ZEROS                          
020100         MOVE LK-FILENAME(WS-POS-PUNTO + 1 : WS-LARGO-NOMBRE -            
020200             WS-POS-PUNTO) TO WS-EXTENSION                                
020300     END-IF.                                                              
020400     MOVE WS-EXTENSION TO WS-EXTENSION-MAY.                               
020500     INSPECT WS-EXTENSION-MAY CONVERTING                                  
020600         'abcdefghijklmnopqrstuvwxyz'                                     
020700         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
020800*                                                                         
020900 2200-EXTRAER-EXTENSION-F.  EXIT.                                         
021000*                                                                         
021100* ---- COMPARA LA EXTENSION CONTRA LA TABLA DE PERMITIDAS -------         
021200 2300-BUSCAR-EXTENSION.                                                   
021300*                                                                         
021400     MOVE 'N' TO WS-EXTENS-ENCONTRADA.                                    
021500     MOVE 1 TO WS-IX-CAR.                                                 
021600     PERFORM 2310-COMPARAR-UNA-EXTENSION                                  
021700         THRU 2310-COMPARAR-UNA-EXTENSION-F                               
021800         UNTIL WS-IX-CAR > WS-CANT-EXTENS                                 
021900             OR WS-EXTENS-ES-VALIDA.                                      
022000*                                                                         
022100 2300-BUSCAR-EXTENSION-F.  EXIT.                                          
022200*                                                                         
022300* ---- COMPARA UNA POSICION DE LA TABLA Y AVANZA UNA -----------          
022400 2310-COMPARAR-UNA-EXTENSION.                                             
022500*                                                                         
022600     IF WS-EXTENSION-MAY = WS-EXTENS-OK(WS-IX-CAR)                        
022700         MOVE 'S' TO WS-EXTENS-ENCONTRADA                                 
022800     END-IF.                                                              
022900     ADD 1 TO WS-IX-CAR.                                                  
023000*                                                                         
023100 2310-COMPARAR-UNA-EXTENSION-F.  EXIT.                                    
023200*                                                                         
023300* ---- REGLA 3 - TAMANO MAXIMO 10 MB (10485760 BYTES) -----------         
023400 3000-VALIDAR-TAMANO.                                                     
023500*                                                                         
023600     IF LK-FILE-SIZE > WS-TAM-MAXIMO                                      
023700         SET LK-NO-ES-VALIDO TO TRUE                                      
023800         MOVE 'FILE TOO LARGE. MAXIMUM SIZE: 10MB'                        
023900             TO LK-MENSAJE                                                
024000     END-IF.                                                              
024100*                                                                         
024200 3000-VALIDAR-TAMANO-F.  EXIT.                                            
