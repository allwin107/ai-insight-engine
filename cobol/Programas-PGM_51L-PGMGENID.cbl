000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMGENID.                                                 
000300 AUTHOR.        R. QUISPE FLORES.                                         
000400 INSTALLATION.  GERENCIA DE SISTEMAS - PROC. POR LOTES.                   
000500 DATE-WRITTEN.  22/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.                     
000800*                                                                         
000900****************************************************************          
001000*                                                                         
001100* SISTEMA:      LIMPDAT                                                   
001200* PROGRAMA:     PGMGENID - GENERADOR DE CLAVE DE CORRIDA (JOB-ID)         
001300*                                                                         
001400* OBJETIVO:     RUTINA LLAMADA POR PGMCTRLJ CUANDO EL REGISTRO DE         
001500*               CONTROL LLEGA SIN JOB-ID ASIGNADO.  ARMA LA CLAVE         
001600*               CON LA FECHA Y HORA DEL SISTEMA MAS UN SUFIJO DE          
001700*               8 POSICIONES QUE NO SE REPITE DENTRO DE LA MISMA          
001800*               CORRIDA DEL STEP DE CONTROL.                              
001900*                                                                         
002000* FORMATO:      AAAAMMDDHHMMSS_SSSSSSSS  (23 POSICIONES)                  
002100*                                                                         
002200* LLAMADA:      CALL 'PGMGENID' USING LK-GENERACION-ID                    
002300*                                                                         
002400****************************************************************          
002500*                                                                         
002600* HISTORIAL DE MODIFICACIONES                                             
002700* ---------------------------                                             
002800* FECHA      PROGR.  TICKET     DESCRIPCION                               
002900* ---------- ------- ---------- --------------------------------          
003000* 22/03/1989 RQF     LOTE-002   VERSION INICIAL DE LA RUTINA.             
003100* 30/03/1989 RQF     LOTE-004   SE AGREGA CONTADOR DE LLAMADAS            
003200*                      PARA EVITAR CLAVES REPETIDAS EN LA CORRIDA         
003300* 11/09/1991 MLE     LOTE-018   SE VALIDA QUE LA HORA DEL SISTEMA         
003400*                         VENGA INFORMADA ANTES DE ARMAR LA CLAVE.        
003500* 14/02/1994 CDP     LOTE-033   REVISION DE ESTANDAR DE RUTINAS           
003600*                         LLAMADAS - SIN CAMBIO FUNCIONAL.                
003700* 05/10/1998 MLE     LOTE-067   REVISION Y2K: FECHA DE 4          Y2K099  
003800*                         POSICIONES PARA EL SIGLO Y ANIO.                
003900* 19/01/2001 RQF     LOTE-081   SE AMPLIA EL SUFIJO DE 4 A 8              
004000*                         POSICIONES POR PEDIDO DE AUDITORIA.             
004100* 05/07/2002 CDP     LOTE-096   REVISION DE ESTANDAR - SE RESTAURA        
004200*                         LA ETIQUETA -I DE INICIO EN LOS PARRAFOS        
004300*                         DE LA RUTINA.  SIN CAMBIO FUNCIONAL.            
004400*                                                                         
004500****************************************************************          
004600*                                                                         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900*                                                                         
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200*                                                                         
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500*                                                                         
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800*                                                                         
005900 WORKING-STORAGE SECTION.                                                 
006000* =======================                                                 
006100*                                                                         
006200* ---- FECHA Y HORA DEL SISTEMA (ACCEPT FROM) --------------------        
006300 01  WS-FECHA-SISTEMA.                                                    
006400     03  WS-FEC-ANIO          PIC 99          VALUE ZEROS.                
006500     03  WS-FEC-MES           PIC 99          VALUE ZEROS.                
006600     03  WS-FEC-DIA           PIC 99          VALUE ZEROS.                
006700     03  WS-FEC-SIST-R REDEFINES WS-FECHA-SISTEMA                         
006800         PIC X(06).                                                       
006900*                                                                         
007000 77  WS-FEC-SIGLO         PIC 99 COMP     VALUE ZEROS.                    
007100*                                                                         
007200 01  WS-HORA-SISTEMA.                                                     
007300     03  WS-HOR-HH            PIC 99          VALUE ZEROS.                
007400     03  WS-HOR-MM            PIC 99          VALUE ZEROS.                
007500     03  WS-HOR-SS            PIC 99          VALUE ZEROS.                
007600     03  WS-HOR-CC            PIC 99          VALUE ZEROS.                
007700*                                                                         
007800* ---- SIGLO CALCULADO (REVISION Y2K - LOTE-067) -----------------        
007900 01  WS-SIGLO-CALC.                                                       
008000     03  WS-SIGLO-AAAA        PIC 9(04) COMP  VALUE ZEROS.                
008100     03  WS-SIGLO-R REDEFINES WS-SIGLO-AAAA                               
008200         PIC X(04).                                                       
008300*                                                                         
008400* ---- CONTADOR DE LLAMADAS DENTRO DE LA MISMA CORRIDA -----------        
008500 77  WS-CONTADOR-CLAVE    PIC 9(08) COMP  VALUE ZEROS.                    
008600 77  WS-CONTADOR-EDIT     PIC 9(08)       VALUE ZEROS.                    
008700*                                                                         
008800* ---- CLAVE ARMADA DE TRABAJO ----------------------------------         
008900 01  WS-CLAVE-ARMADA.                                                     
009000     03  WS-CLAVE-MARCA       PIC X(14)       VALUE SPACES.               
009100     03  WS-CLAVE-GUION       PIC X(01)       VALUE '_'.                  
009200     03  WS-CLAVE-SUFIJO      PIC X(08)       VALUE ZEROS.                
009300     03  WS-CLAVE-R REDEFINES WS-CLAVE-ARMADA                             
009400         PIC X(23).                                                       
009500*                                                                         
009600* ---- FILLER DE ALINEACION DE AREA DE TRABAJO -------------------        
009700 01  FILLER               PIC X(20)       VALUE SPACES.                   
009800*                                                                         
009900 LINKAGE SECTION.                                                         
010000* ================                                                        
010100 01  LK-GENERACION-ID.                                                    
010200* (01:23) CLAVE DE CORRIDA DEVUELTA AL LLAMADOR                           
010300     03  LK-JOB-ID-GENERADO   PIC X(23).                                  
010400*                                                                         
010500 PROCEDURE DIVISION USING LK-GENERACION-ID.                               
010600*                                                                         
010700 MAIN-PROGRAM-I.                                                          
010800*                                                                         
010900     PERFORM 1000-OBTENER-FECHA-HORA-I                                    
011000         THRU 1000-OBTENER-FECHA-HORA-F.                                  
011100     PERFORM 2000-ARMAR-CLAVE-I                                           
011200         THRU 2000-ARMAR-CLAVE-F.                                         
011300     PERFORM 9999-DEVOLVER-CLAVE-I                                        
011400         THRU 9999-DEVOLVER-CLAVE-F.                                      
011500*                                                                         
011600 MAIN-PROGRAM-F.  GOBACK.                                                 
011700*                                                                         
011800* ---- LEE LA FECHA/HORA DEL SISTEMA POR ACCEPT ------------------        
011900 1000-OBTENER-FECHA-HORA-I.                                               
012000*                                                                         
012100     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
012200     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
012300*                                                                         
012400* REVISION Y2K (LOTE-067): SE ARMA EL ANIO DE 4 POSICIONES                
012500* EN LUGAR DE ASUMIR SIEMPRE EL PREFIJO '19'.                             
012600     IF WS-FEC-ANIO < 50                                                  
012700         MOVE 20 TO WS-FEC-SIGLO                                          
012800     ELSE                                                                 
012900         MOVE 19 TO WS-FEC-SIGLO                                          
013000     END-IF.                                                              
013100*                                                                         
013200 1000-OBTENER-FECHA-HORA-F.  EXIT.                                        
013300*                                                                         
013400* ---- ARMA LA CLAVE AAAAMMDDHHMMSS_SUFIJO(8) --------------------        
013500 2000-ARMAR-CLAVE-I.                                                      
013600*                                                                         
013700     ADD 1 TO WS-CONTADOR-CLAVE.                                          
013800     MOVE WS-CONTADOR-CLAVE TO WS-CONTADOR-EDIT.                          
013900*                                                                         
014000     STRING WS-FEC-SIGLO    DELIMITED BY SIZE                             
014100         WS-FEC-ANIO     DELIMITED BY SIZE                                
014200         WS-FEC-MES      DELIMITED BY SIZE                                
014300         WS-FEC-DIA      DELIMITED BY SIZE                                
014400         WS-HOR-HH       DELIMITED BY SIZE                                
014500         WS-HOR-MM       DELIMITED BY SIZE                                
014600         WS-HOR-SS       DELIMITED BY SIZE                                
014700         INTO WS-CLAVE-MARCA.                                             
014800*                                                                         
014900     MOVE WS-CONTADOR-EDIT TO WS-CLAVE-SUFIJO.                            
015000*                                                                         
015100 2000-ARMAR-CLAVE-F.  EXIT.                                               
015200*                                                                         
015300* ---- COPIA LA CLAVE ARMADA AL AREA DE LINKAGE ------------------        
015400 9999-DEVOLVER-CLAVE-I.                                                   
015500*                                                                         
015600     MOVE WS-CLAVE-ARMADA TO LK-JOB-ID-GENERADO.                          
015700*                                                                         
015800 9999-DEVOLVER-CLAVE-F.  EXIT.                                            
