000100****************************************************************          
000200*                                                                         
000300* COPY CPLOGREG                                                           
000400* SISTEMA LIMPDAT - LIMPIEZA Y CALIFICACION DE CALIDAD                    
000500* LAYOUT LINEA DEL LOG DE LIMPIEZA (CLEANLOG-OUT)                         
000600* LARGO DE LINEA = 132 BYTES (LINE SEQUENTIAL/IMPRESION)                  
000700*                                                                         
000800****************************************************************          
000900 01  REG-LOG-LIMPIEZA.                                                    
001000* (01:01) CARACTER DE CONTROL DE FORMULARIO                               
001100     03  LOG-CTL-FORM     PIC X(01)  VALUE SPACE.                         
001200* (02:40) NOMBRE DE LA ACCION DE LIMPIEZA REALIZADA                       
001300     03  LOG-ACTION       PIC X(40)  VALUE SPACES.                        
001400     03  FILLER           PIC X(01)  VALUE SPACE.                         
001500* (43:70) DETALLE DE LA ACCION (CONTEOS, LIMITES)                         
001600     03  LOG-DETAILS      PIC X(70)  VALUE SPACES.                        
001700     03  FILLER           PIC X(01)  VALUE SPACE.                         
001800* (114:10) CONFIANZA - HIGH/MEDIUM/LOW/BLANCO                             
001900     03  LOG-CONF         PIC X(10)  VALUE SPACES.                        
002000* (124:9) RELLENO HASTA COMPLETAR LOS 132 BYTES                           
002100     03  FILLER           PIC X(09)  VALUE SPACES.                        
